000100******************************************************************
000200*                                                                *
000300* ABENDREC - STANDARD JOB-ABORT DIAGNOSTIC RECORD.               *
000400*                                                                *
000500* WRITTEN TO SYSOUT BY ANY JOB STEP THAT HITS AN OUT-OF-BALANCE  *
000600* CONDITION OR A FILE I/O FAILURE IT IS NOT WILLING TO SOLDIER   *
000700* ON FROM.  THE CALLING PARAGRAPH NAME, A SHORT REASON, AND AN   *
000800* EXPECTED/ACTUAL PAIR (FILE STATUS CODES, RECORD COUNTS, ETC)   *
000900* ARE CARRIED SO OPERATIONS CAN TRIAGE FROM THE SYSOUT LISTING   *
001000* WITHOUT A RE-RUN UNDER THE DEBUGGER.                           *
001100*                                                                *
001200* Date       UserID   Description                                *
001300* ---------- -------- ------------------------------------------ *
001400* 01/01/08   JRS      ORIGINAL COPYBOOK - EXTRACTED FROM DALYEDIT *
001500*                                                                *
001600******************************************************************
001700 01  ABEND-REC.
001800     05  PARA-NAME               PIC X(30) VALUE SPACES.
001900     05  ABEND-REASON            PIC X(40) VALUE SPACES.
002000     05  EXPECTED-VAL            PIC X(10) VALUE SPACES.
002100     05  ACTUAL-VAL              PIC X(10) VALUE SPACES.
002200     05  FILLER                  PIC X(40) VALUE SPACES.
002300
002400 77  ZERO-VAL                    PIC 9(1) VALUE ZERO.
002500 77  ONE-VAL                     PIC 9(1) VALUE 1.
