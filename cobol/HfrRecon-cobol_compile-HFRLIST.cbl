000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  HFRLIST.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 08/22/91.
000700       DATE-COMPILED. 08/22/91.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100* HFRLIST - HFR REFRESH RUN SUMMARY, STEP 3 OF THE NIGHTLY HFR    *
001200*            REFRESH (HIRUPDT / FACUPDT / HFRLIST).               *
001300*                                                                 *
001400* RE-READS THE RUN'S OWN INPUT AND OUTPUT FILES JUST FAR ENOUGH   *
001500* TO COUNT THEM, TALLIES ACTLOG BY ACTION TYPE, PICKS UP          *
001600* FACUPDT'S RUNSTAT RECORD FOR THE FACILITY SUCCESS/WARNING/      *
001700* ERROR SPLIT (THE ONE NUMBER THAT CANNOT BE RE-DERIVED JUST BY   *
001800* RE-READING A FILE), AND PRINTS THE ONE-PAGE RUN SUMMARY THE     *
001900* OPERATOR REVIEWS EACH MORNING.  NO CONTROL BREAKS - ONE RUN,    *
002000* ONE PAGE.                                                      *
002100*                                                                 *
002200* Date       UserID   Description                                *
002300* ---------- -------- ------------------------------------------ *
002400* 08/22/91   JRS      ORIGINAL PROGRAM, REQ #3108                  *
002500* 04/19/95   DWS      ADDED SKIP COUNT TO THE PRINTED SUMMARY      *
002600* 03/02/98   MPK      Y2K REVIEW - NO DATE FIELDS PROCESSED HERE,  *
002700*                     NO CHANGE REQUIRED                          *
002800* 06/02/14   JRS      ADDED RETIRE/UNRETIRE LINES PER REQ #3810    *
002900* 11/09/16   CAL      WIDENED COUNT FIELDS TO PIC ZZZ,ZZ9, THE     *
003000*                     HFR HIERARCHY OUTGREW 5-DIGIT COUNTS,        *
003100*                     REQ #4471                                   *
003150* 09/12/17   CAL      ASSIGN CLAUSES RENAMED TO THE SHOP UT-S-     *
003160*                     STANDARD FOR SEQUENTIAL FILES, REQ #4590     *
003170* 09/12/17   CAL      DROPPED THE UNUSED RUNSTAT STATUS-GROUP     *
003180*                     REDEFINE AND ADDED A REAL BYTE-BY-BYTE      *
003190*                     NUMERIC CHECK ON THE RUNSTAT COUNTERS IN    *
003195*                     300/305/306, REQ #4590                     *
003200*                                                                 *
003300******************************************************************
003400       ENVIRONMENT DIVISION.
003500       CONFIGURATION SECTION.
003600       SOURCE-COMPUTER. IBM-390.
003700       OBJECT-COMPUTER. IBM-390.
003800       SPECIAL-NAMES.
003900           UPSI-0 ON STATUS IS HL-TRACE-SWITCH-ON.
004000           C01 IS TOP-OF-FORM.
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300           SELECT LOCMSTR-IN  ASSIGN TO UT-S-LOCMSIN              091217CL
004400               FILE STATUS IS WS-LOCMSTR-IN-STATUS.
004500           SELECT HIER-IN     ASSIGN TO UT-S-HIERIN               091217CL
004600               FILE STATUS IS WS-HIER-IN-STATUS.
004700           SELECT FAC-IN      ASSIGN TO UT-S-FACIN                091217CL
004800               FILE STATUS IS WS-FAC-IN-STATUS.
004900           SELECT LOCMSTR-OUT ASSIGN TO UT-S-LOCMSOUT             091217CL
005000               FILE STATUS IS WS-LOCMSTR-OUT-STATUS.
005100           SELECT ACTLOG      ASSIGN TO UT-S-ACTLOGDD             091217CL
005200               FILE STATUS IS WS-ACTLOG-STATUS.
005300           SELECT RUNSTAT     ASSIGN TO UT-S-RUNSTATDD            091217CL
005400               FILE STATUS IS WS-RUNSTAT-STATUS.
005500           SELECT SUMRPT      ASSIGN TO UT-S-SUMRPTDD             091217CL
005600               ORGANIZATION IS LINE SEQUENTIAL
005700               FILE STATUS IS WS-SUMRPT-STATUS.
005800
005900       DATA DIVISION.
006000       FILE SECTION.
006100       FD  LOCMSTR-IN
006200           LABEL RECORDS ARE STANDARD
006300           BLOCK CONTAINS 0 RECORDS
006400           RECORD CONTAINS 120 CHARACTERS.
006500       01  IN-REC.
006600           05  IN-LOC-ID               PIC X(08).
006700           05  IN-LOC-ID-NUM REDEFINES IN-LOC-ID
006800                                       PIC 9(08).
006900           05  FILLER                  PIC X(112).
007000
007100       FD  HIER-IN
007200           LABEL RECORDS ARE STANDARD
007300           BLOCK CONTAINS 0 RECORDS
007400           RECORD CONTAINS 177 CHARACTERS.
007500           COPY LOCHIER.
007600
007700       FD  FAC-IN
007800           LABEL RECORDS ARE STANDARD
007900           BLOCK CONTAINS 0 RECORDS
008000           RECORD CONTAINS 275 CHARACTERS.
008100           COPY LOCFAC.
008200
008300       FD  LOCMSTR-OUT
008400           LABEL RECORDS ARE STANDARD
008500           BLOCK CONTAINS 0 RECORDS
008600           RECORD CONTAINS 120 CHARACTERS.
008700       01  OUT-REC.
008800           05  OUT-LOC-ID              PIC X(08).
008900           05  OUT-LOC-ID-NUM REDEFINES OUT-LOC-ID
009000                                       PIC 9(08).
009100           05  FILLER                  PIC X(112).
009200
009300       FD  ACTLOG
009400           LABEL RECORDS ARE STANDARD
009500           BLOCK CONTAINS 0 RECORDS
009600           RECORD CONTAINS 115 CHARACTERS.
009700           COPY LOCACT.
009800
009900       FD  RUNSTAT
010000           LABEL RECORDS ARE STANDARD
010100           BLOCK CONTAINS 0 RECORDS
010200           RECORD CONTAINS 34 CHARACTERS.
010300       01  RUNSTAT-REC.
010400           05  RS-FAC-READ-CT          PIC 9(06).
010500           05  RS-SUCCESS-CT           PIC 9(06).
010600           05  RS-WARNING-CT           PIC 9(06).
010700           05  RS-ERROR-CT             PIC 9(06).
010800           05  FILLER                  PIC X(10).
010810       01  RS-COUNT-CHAR-VIEW REDEFINES RUNSTAT-REC.           091217CL
010820           05  RS-COUNT-CHARS          PIC X(01)               091217CL
010830                                       OCCURS 24 TIMES.        091217CL
010840           05  FILLER                  PIC X(10).              091217CL
010900
011000       FD  SUMRPT
011100           LABEL RECORDS ARE OMITTED
011200           RECORD CONTAINS 80 CHARACTERS.
011300       01  SUMRPT-REC                  PIC X(80).
011400
011500       WORKING-STORAGE SECTION.
011600
011700       01  WS-FILE-STATUSES.
011800           05  WS-LOCMSTR-IN-STATUS    PIC X(02).
011900               88  WS-LOCMSTR-IN-OK        VALUE "00".
012000           05  WS-HIER-IN-STATUS       PIC X(02).
012100               88  WS-HIER-IN-OK           VALUE "00".
012200           05  WS-FAC-IN-STATUS        PIC X(02).
012300               88  WS-FAC-IN-OK            VALUE "00".
012400           05  WS-LOCMSTR-OUT-STATUS   PIC X(02).
012500               88  WS-LOCMSTR-OUT-OK       VALUE "00".
012600           05  WS-ACTLOG-STATUS        PIC X(02).
012700               88  WS-ACTLOG-OK            VALUE "00".
012800           05  WS-RUNSTAT-STATUS       PIC X(02).
012900               88  WS-RUNSTAT-OK           VALUE "00".
013000           05  WS-SUMRPT-STATUS        PIC X(02).
013100               88  WS-SUMRPT-OK            VALUE "00".
013200           05  FILLER                  PIC X(06).
013300
013700       01  WS-SWITCHES.
013800           05  MSTR-IN-EOF-SW          PIC X(01) VALUE "N".
013900               88  MSTR-IN-AT-EOF          VALUE "Y".
014000           05  HIER-EOF-SW             PIC X(01) VALUE "N".
014100               88  HIER-AT-EOF             VALUE "Y".
014200           05  FAC-EOF-SW              PIC X(01) VALUE "N".
014300               88  FAC-AT-EOF              VALUE "Y".
014400           05  MSTR-OUT-EOF-SW         PIC X(01) VALUE "N".
014500               88  MSTR-OUT-AT-EOF         VALUE "Y".
014600           05  ACTLOG-EOF-SW           PIC X(01) VALUE "N".
014700               88  ACTLOG-AT-EOF           VALUE "Y".
014750           05  WS-RS-SUBSCR            PIC 9(02) COMP.         091217CL
014800           05  FILLER                  PIC X(05).
014900
015000       01  WS-COUNTERS.
015100           05  WS-MASTER-LOADED-CT     PIC 9(06) COMP VALUE ZERO.
015200           05  WS-HIER-READ-CT         PIC 9(06) COMP VALUE ZERO.
015300           05  WS-FAC-READ-CT          PIC 9(06) COMP VALUE ZERO.
015400           05  WS-FINAL-MASTER-CT      PIC 9(06) COMP VALUE ZERO.
015500           05  WS-SUCCESS-CT           PIC 9(06) COMP VALUE ZERO.
015600           05  WS-WARNING-CT           PIC 9(06) COMP VALUE ZERO.
015700           05  WS-ERROR-CT             PIC 9(06) COMP VALUE ZERO.
015800           05  WS-CREATE-CT            PIC 9(06) COMP VALUE ZERO.
015900           05  WS-RENAME-CT            PIC 9(06) COMP VALUE ZERO.
016000           05  WS-REPARENT-CT          PIC 9(06) COMP VALUE ZERO.
016100           05  WS-RETIRE-CT            PIC 9(06) COMP VALUE ZERO.
016200           05  WS-UNRETIRE-CT          PIC 9(06) COMP VALUE ZERO.
016300           05  WS-SKIP-CT              PIC 9(06) COMP VALUE ZERO.
016400           05  FILLER                  PIC X(08).
016500
016600       01  WS-PRINT-LINE.
016700           05  PL-LABEL                PIC X(40).
016800           05  FILLER                  PIC X(02).
016900           05  PL-VALUE                PIC ZZZ,ZZ9.
017000           05  FILLER                  PIC X(31).
017100
017200       01  WS-MESSAGE-AREA.
017300           05  WS-MSG-TEXT             PIC X(80).
017400           05  WS-HIER-READ-ED         PIC ZZZ,ZZ9.
017500           05  WS-FAC-READ-ED          PIC ZZZ,ZZ9.
017600           05  WS-ERROR-ED             PIC ZZZ,ZZ9.
017650           05  FILLER                  PIC X(05).
017700
017750       COPY ABENDREC.
017760
017800       PROCEDURE DIVISION.
017900       000-MAIN-RTN.
018000           PERFORM 010-HOUSEKEEPING-RTN THRU 010-EXIT.
018100           PERFORM 100-COUNT-MASTER-IN THRU 100-EXIT.
018200           PERFORM 150-COUNT-HIER-IN THRU 150-EXIT.
018300           PERFORM 200-COUNT-FAC-IN THRU 200-EXIT.
018400           PERFORM 250-COUNT-MASTER-OUT THRU 250-EXIT.
018500           PERFORM 300-READ-RUNSTAT THRU 300-EXIT.
018600           PERFORM 400-TALLY-ACTLOG THRU 400-EXIT.
018700           PERFORM 800-PRINT-SUMMARY-RTN THRU 800-EXIT.
018800           PERFORM 999-CLEANUP-RTN THRU 999-EXIT.
018900           STOP RUN.
019000
019100       010-HOUSEKEEPING-RTN.
019200           OPEN INPUT LOCMSTR-IN.
019300           IF NOT WS-LOCMSTR-IN-OK
019400               MOVE "010-HOUSEKEEPING-RTN"  TO PARA-NAME
019500               MOVE "OPEN LOCMSTR-IN FAILED" TO ABEND-REASON
019600               MOVE "00"                    TO EXPECTED-VAL
019700               MOVE WS-LOCMSTR-IN-STATUS     TO ACTUAL-VAL
019800               GO TO 1000-ABEND-RTN.
019900           OPEN INPUT HIER-IN.
020000           IF NOT WS-HIER-IN-OK
020100               MOVE "010-HOUSEKEEPING-RTN"  TO PARA-NAME
020200               MOVE "OPEN HIER-IN FAILED"    TO ABEND-REASON
020300               MOVE "00"                    TO EXPECTED-VAL
020400               MOVE WS-HIER-IN-STATUS        TO ACTUAL-VAL
020500               GO TO 1000-ABEND-RTN.
020600           OPEN INPUT FAC-IN.
020700           IF NOT WS-FAC-IN-OK
020800               MOVE "010-HOUSEKEEPING-RTN"  TO PARA-NAME
020900               MOVE "OPEN FAC-IN FAILED"     TO ABEND-REASON
021000               MOVE "00"                    TO EXPECTED-VAL
021100               MOVE WS-FAC-IN-STATUS         TO ACTUAL-VAL
021200               GO TO 1000-ABEND-RTN.
021300           OPEN INPUT LOCMSTR-OUT.
021400           IF NOT WS-LOCMSTR-OUT-OK
021500               MOVE "010-HOUSEKEEPING-RTN"  TO PARA-NAME
021600               MOVE "OPEN LOCMSTR-OUT FAILED" TO ABEND-REASON
021700               MOVE "00"                    TO EXPECTED-VAL
021800               MOVE WS-LOCMSTR-OUT-STATUS    TO ACTUAL-VAL
021900               GO TO 1000-ABEND-RTN.
022000           OPEN INPUT ACTLOG.
022100           IF NOT WS-ACTLOG-OK
022200               MOVE "010-HOUSEKEEPING-RTN"  TO PARA-NAME
022300               MOVE "OPEN ACTLOG FAILED"     TO ABEND-REASON
022400               MOVE "00"                    TO EXPECTED-VAL
022500               MOVE WS-ACTLOG-STATUS         TO ACTUAL-VAL
022600               GO TO 1000-ABEND-RTN.
022700           OPEN INPUT RUNSTAT.
022800           IF NOT WS-RUNSTAT-OK
022900               MOVE "010-HOUSEKEEPING-RTN"  TO PARA-NAME
023000               MOVE "OPEN RUNSTAT FAILED"    TO ABEND-REASON
023100               MOVE "00"                    TO EXPECTED-VAL
023200               MOVE WS-RUNSTAT-STATUS        TO ACTUAL-VAL
023300               GO TO 1000-ABEND-RTN.
023400           OPEN OUTPUT SUMRPT.
023500           IF NOT WS-SUMRPT-OK
023600               MOVE "010-HOUSEKEEPING-RTN"  TO PARA-NAME
023700               MOVE "OPEN SUMRPT FAILED"     TO ABEND-REASON
023800               MOVE "00"                    TO EXPECTED-VAL
023900               MOVE WS-SUMRPT-STATUS         TO ACTUAL-VAL
024000               GO TO 1000-ABEND-RTN.
024100       010-EXIT.
024200           EXIT.
024300
024400       100-COUNT-MASTER-IN.
024500           READ LOCMSTR-IN
024600               AT END MOVE "Y" TO MSTR-IN-EOF-SW.
024700           PERFORM 110-COUNT-ONE-MASTER-IN THRU 110-EXIT
024800               UNTIL MSTR-IN-AT-EOF.
024900           CLOSE LOCMSTR-IN.
025000       100-EXIT.
025100           EXIT.
025200
025300       110-COUNT-ONE-MASTER-IN.
025400           ADD 1 TO WS-MASTER-LOADED-CT.
025500           READ LOCMSTR-IN
025600               AT END MOVE "Y" TO MSTR-IN-EOF-SW.
025700       110-EXIT.
025800           EXIT.
025900
026000       150-COUNT-HIER-IN.
026100           READ HIER-IN
026200               AT END MOVE "Y" TO HIER-EOF-SW.
026300           PERFORM 160-COUNT-ONE-HIER-IN THRU 160-EXIT
026400               UNTIL HIER-AT-EOF.
026500           CLOSE HIER-IN.
026600       150-EXIT.
026700           EXIT.
026800
026900       160-COUNT-ONE-HIER-IN.
027000           ADD 1 TO WS-HIER-READ-CT.
027100           READ HIER-IN
027200               AT END MOVE "Y" TO HIER-EOF-SW.
027300       160-EXIT.
027400           EXIT.
027500
027600       200-COUNT-FAC-IN.
027700           READ FAC-IN
027800               AT END MOVE "Y" TO FAC-EOF-SW.
027900           PERFORM 210-COUNT-ONE-FAC-IN THRU 210-EXIT
028000               UNTIL FAC-AT-EOF.
028100           CLOSE FAC-IN.
028200       200-EXIT.
028300           EXIT.
028400
028500       210-COUNT-ONE-FAC-IN.
028600           ADD 1 TO WS-FAC-READ-CT.
028700           READ FAC-IN
028800               AT END MOVE "Y" TO FAC-EOF-SW.
028900       210-EXIT.
029000           EXIT.
029100
029200       250-COUNT-MASTER-OUT.
029300           READ LOCMSTR-OUT
029400               AT END MOVE "Y" TO MSTR-OUT-EOF-SW.
029500           PERFORM 260-COUNT-ONE-MASTER-OUT THRU 260-EXIT
029600               UNTIL MSTR-OUT-AT-EOF.
029700           CLOSE LOCMSTR-OUT.
029800       250-EXIT.
029900           EXIT.
030000
030100       260-COUNT-ONE-MASTER-OUT.
030200           ADD 1 TO WS-FINAL-MASTER-CT.
030300           READ LOCMSTR-OUT
030400               AT END MOVE "Y" TO MSTR-OUT-EOF-SW.
030500       260-EXIT.
030600           EXIT.
030700
030800       300-READ-RUNSTAT.
030900      *  FACUPDT LEAVES EXACTLY ONE RUNSTAT RECORD - THE FACILITY
031000      *  SUCCESS/WARNING/ERROR SPLIT HAS NO OTHER FILE IT CAN BE
031100      *  RE-DERIVED FROM.
031200           READ RUNSTAT
031300               AT END
031400                   MOVE "300-READ-RUNSTAT"    TO PARA-NAME
031500                   MOVE "RUNSTAT RECORD MISSING" TO ABEND-REASON
031600                   MOVE "1 REC"                TO EXPECTED-VAL
031700                   MOVE "0 REC"                TO ACTUAL-VAL
031800                   GO TO 1000-ABEND-RTN.
031850           PERFORM 305-VALIDATE-RUNSTAT-RTN THRU 305-EXIT.    091217CL
031900           MOVE RS-SUCCESS-CT TO WS-SUCCESS-CT.
032000           MOVE RS-WARNING-CT TO WS-WARNING-CT.
032100           MOVE RS-ERROR-CT   TO WS-ERROR-CT.
032200           CLOSE RUNSTAT.
032300       300-EXIT.
032400           EXIT.
032410
032420       305-VALIDATE-RUNSTAT-RTN.                                091217CL
032430      *  A SHORT-WRITTEN RUNSTAT RECORD ONCE LEFT HFRLIST         091217CL
032440      *  PRINTING GARBAGE COUNTS ON THE RUN SUMMARY -- WALK ALL   091217CL
032450      *  24 COUNTER DIGITS BYTE BY BYTE BEFORE TRUSTING THEM.     091217CL
032460      *  REQ #4590.                                              091217CL
032470           PERFORM 306-CHECK-ONE-CHAR THRU 306-EXIT               091217CL
032480               VARYING WS-RS-SUBSCR FROM 1 BY 1                   091217CL
032490                   UNTIL WS-RS-SUBSCR > 24.                       091217CL
032500       305-EXIT.                                                 091217CL
032510           EXIT.                                                 091217CL
032520
032530       306-CHECK-ONE-CHAR.                                       091217CL
032540           IF RS-COUNT-CHARS(WS-RS-SUBSCR) NOT NUMERIC            091217CL
032550               MOVE "305-VALIDATE-RUNSTAT-RTN" TO PARA-NAME       091217CL
032560               MOVE "RUNSTAT COUNTER NOT NUMERIC" TO ABEND-REASON 091217CL
032570               MOVE "0-9"                  TO EXPECTED-VAL        091217CL
032580               MOVE RS-COUNT-CHARS(WS-RS-SUBSCR) TO ACTUAL-VAL    091217CL
032590               GO TO 1000-ABEND-RTN.                              091217CL
032600       306-EXIT.                                                 091217CL
032610           EXIT.                                                 091217CL
032620
032630       400-TALLY-ACTLOG.
032700           READ ACTLOG
032800               AT END MOVE "Y" TO ACTLOG-EOF-SW.
032900           PERFORM 410-TALLY-ONE-ACTION THRU 410-EXIT
033000               UNTIL ACTLOG-AT-EOF.
033100           CLOSE ACTLOG.
033200       400-EXIT.
033300           EXIT.
033400
033500       410-TALLY-ONE-ACTION.
033600           IF ACT-TYPE = "CREATE"
033700               ADD 1 TO WS-CREATE-CT.
033800           IF ACT-TYPE = "RENAME"
033900               ADD 1 TO WS-RENAME-CT.
034000           IF ACT-TYPE = "REPARENT"
034100               ADD 1 TO WS-REPARENT-CT.
034200           IF ACT-TYPE = "RETIRE"                                 060214JS
034300               ADD 1 TO WS-RETIRE-CT.                             060214JS
034400           IF ACT-TYPE = "UNRETIRE"                               060214JS
034500               ADD 1 TO WS-UNRETIRE-CT.                           060214JS
034600           IF ACT-TYPE = "SKIP"                                   041995DS
034700               ADD 1 TO WS-SKIP-CT.                               041995DS
034800           READ ACTLOG
034900               AT END MOVE "Y" TO ACTLOG-EOF-SW.
035000       410-EXIT.
035100           EXIT.
035200
035300       800-PRINT-SUMMARY-RTN.
035400           MOVE SPACES TO SUMRPT-REC.
035500           MOVE "HFR LOCATION REGISTRY RECONCILIATION - RUN SUMMARY"
035600               TO SUMRPT-REC.
035700           WRITE SUMRPT-REC.
035800           MOVE SPACES TO SUMRPT-REC.
035900           WRITE SUMRPT-REC.
036000           MOVE SPACES         TO WS-PRINT-LINE.
036100           MOVE "LOCATIONS LOADED FROM PRIOR MASTER" TO PL-LABEL.
036200           MOVE WS-MASTER-LOADED-CT TO PL-VALUE.
036300           MOVE WS-PRINT-LINE  TO SUMRPT-REC.
036400           WRITE SUMRPT-REC.
036500           MOVE SPACES         TO WS-PRINT-LINE.
036600           MOVE "ADMIN HIERARCHY RECORDS READ" TO PL-LABEL.
036700           MOVE WS-HIER-READ-CT TO PL-VALUE.
036800           MOVE WS-PRINT-LINE  TO SUMRPT-REC.
036900           WRITE SUMRPT-REC.
037000           MOVE SPACES         TO WS-PRINT-LINE.
037100           MOVE "FACILITY RECORDS READ" TO PL-LABEL.
037200           MOVE WS-FAC-READ-CT TO PL-VALUE.
037300           MOVE WS-PRINT-LINE  TO SUMRPT-REC.
037400           WRITE SUMRPT-REC.
037500           MOVE SPACES         TO WS-PRINT-LINE.
037600           MOVE "FACILITY OUTCOMES - SUCCESS" TO PL-LABEL.
037700           MOVE WS-SUCCESS-CT  TO PL-VALUE.
037800           MOVE WS-PRINT-LINE  TO SUMRPT-REC.
037900           WRITE SUMRPT-REC.
038000           MOVE SPACES         TO WS-PRINT-LINE.
038100           MOVE "FACILITY OUTCOMES - WARNING" TO PL-LABEL.
038200           MOVE WS-WARNING-CT  TO PL-VALUE.
038300           MOVE WS-PRINT-LINE  TO SUMRPT-REC.
038400           WRITE SUMRPT-REC.
038500           MOVE SPACES         TO WS-PRINT-LINE.
038600           MOVE "FACILITY OUTCOMES - ERROR" TO PL-LABEL.
038700           MOVE WS-ERROR-CT    TO PL-VALUE.
038800           MOVE WS-PRINT-LINE  TO SUMRPT-REC.
038900           WRITE SUMRPT-REC.
039000           MOVE SPACES         TO WS-PRINT-LINE.
039100           MOVE "LOCATIONS CREATED" TO PL-LABEL.
039200           MOVE WS-CREATE-CT   TO PL-VALUE.
039300           MOVE WS-PRINT-LINE  TO SUMRPT-REC.
039400           WRITE SUMRPT-REC.
039500           MOVE SPACES         TO WS-PRINT-LINE.
039600           MOVE "LOCATIONS RENAMED" TO PL-LABEL.
039700           MOVE WS-RENAME-CT   TO PL-VALUE.
039800           MOVE WS-PRINT-LINE  TO SUMRPT-REC.
039900           WRITE SUMRPT-REC.
040000           MOVE SPACES         TO WS-PRINT-LINE.
040100           MOVE "LOCATIONS REPARENTED" TO PL-LABEL.
040200           MOVE WS-REPARENT-CT TO PL-VALUE.
040300           MOVE WS-PRINT-LINE  TO SUMRPT-REC.                     060214JS
040400           WRITE SUMRPT-REC.                                      060214JS
040500           MOVE SPACES         TO WS-PRINT-LINE.                  060214JS
040600           MOVE "FACILITIES RETIRED" TO PL-LABEL.                 060214JS
040700           MOVE WS-RETIRE-CT   TO PL-VALUE.                       060214JS
040800           MOVE WS-PRINT-LINE  TO SUMRPT-REC.                     060214JS
040900           WRITE SUMRPT-REC.                                      060214JS
041000           MOVE SPACES         TO WS-PRINT-LINE.                  060214JS
041100           MOVE "FACILITIES UNRETIRED" TO PL-LABEL.               060214JS
041200           MOVE WS-UNRETIRE-CT TO PL-VALUE.                       060214JS
041300           MOVE WS-PRINT-LINE  TO SUMRPT-REC.
041400           WRITE SUMRPT-REC.                                      041995DS
041500           MOVE SPACES         TO WS-PRINT-LINE.                  041995DS
041600           MOVE "LOCATIONS SKIPPED" TO PL-LABEL.                  041995DS
041700           MOVE WS-SKIP-CT     TO PL-VALUE.                       041995DS
041800           MOVE WS-PRINT-LINE  TO SUMRPT-REC.
041900           WRITE SUMRPT-REC.
042000           MOVE SPACES         TO WS-PRINT-LINE.
042100           MOVE "LOCATIONS IN UPDATED MASTER" TO PL-LABEL.
042200           MOVE WS-FINAL-MASTER-CT TO PL-VALUE.
042300           MOVE WS-PRINT-LINE  TO SUMRPT-REC.
042400           WRITE SUMRPT-REC.
042500           MOVE SPACES TO SUMRPT-REC.
042600           WRITE SUMRPT-REC.
042700           PERFORM 850-BUILD-STATUS-MSG THRU 850-EXIT.
042800           MOVE WS-MSG-TEXT    TO SUMRPT-REC.
042900           WRITE SUMRPT-REC.
043000       800-EXIT.
043100           EXIT.
043200
043300       850-BUILD-STATUS-MSG.
043400           MOVE WS-HIER-READ-CT TO WS-HIER-READ-ED.
043500           MOVE WS-FAC-READ-CT  TO WS-FAC-READ-ED.
043600           MOVE SPACES          TO WS-MSG-TEXT.
043700           IF WS-ERROR-CT = ZERO
043800               STRING "REFRESHED "          DELIMITED BY SIZE
043900                      WS-HIER-READ-ED        DELIMITED BY SIZE
044000                      " ADMIN HIERARCHY ENTRIES AND "
044100                                             DELIMITED BY SIZE
044200                      WS-FAC-READ-ED         DELIMITED BY SIZE
044300                      " FACILITIES."         DELIMITED BY SIZE
044400                   INTO WS-MSG-TEXT
044500           ELSE
044600               MOVE WS-ERROR-CT TO WS-ERROR-ED
044700               STRING "COMPLETED WITH "      DELIMITED BY SIZE
044800                      WS-ERROR-ED            DELIMITED BY SIZE
044900                      " FACILITY ERROR(S) - REVIEW ACTLOG."
045000                                             DELIMITED BY SIZE
045100                   INTO WS-MSG-TEXT.
045200       850-EXIT.
045300           EXIT.
045400
045500       999-CLEANUP-RTN.
045600           CLOSE SUMRPT.
045700           DISPLAY "HFRLIST - SUMMARY REPORT COMPLETE".
045800       999-EXIT.
045900           EXIT.
046000
046100       1000-ABEND-RTN.
046200           MOVE SPACES TO EXPECTED-VAL, ACTUAL-VAL.
046300           DISPLAY "HFRLIST ABEND - " PARA-NAME.
046400           DISPLAY "REASON - " ABEND-REASON.
046500           DIVIDE ZERO-VAL INTO ONE-VAL.
046600           STOP RUN.
