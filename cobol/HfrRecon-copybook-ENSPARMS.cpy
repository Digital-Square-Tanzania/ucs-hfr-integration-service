000100******************************************************************
000200*                                                                *
000300* ENSPARMS - CALL PARAMETER BLOCK FOR ENSURLOC.                  *
000400*                                                                *
000500* SHARED BY ENSURLOC (AS ITS LINKAGE) AND BY EVERY CALLER        *
000600* (AS WORKING STORAGE) SO THE TWO SIDES OF THE CALL NEVER DRIFT   *
000700* APART.  THE CALLER FILLS IN THE FIRST FOUR FIELDS, CALLS        *
000800* ENSURLOC WITH THIS BLOCK AND LOC-TABLE-AREA, THEN READS THE     *
000900* REMAINDER BACK TO DECIDE WHAT TO WRITE TO ACTLOG.               *
001000*                                                                *
001100* Date       UserID   Description                                *
001200* ---------- -------- ------------------------------------------ *
001300* 08/22/91   JRS      ORIGINAL LAYOUT, REQ #3108                  *
001400*                                                                *
001500******************************************************************
001600 01  EL-PARAMS.
001700     05  EL-PARENT-ID            PIC X(08).
001800     05  EL-NAME                 PIC X(60).
001900     05  EL-CODE                 PIC X(15).
002000     05  EL-TAG                  PIC X(10).
002100     05  EL-RESULT-ID            PIC X(08).
002200     05  EL-RESULT-ID-NUM REDEFINES EL-RESULT-ID
002300                                 PIC 9(08).
002400     05  EL-SKIPPED-SW           PIC X(01).
002500         88  EL-WAS-SKIPPED          VALUE "Y".
002600     05  EL-CREATED-SW           PIC X(01).
002700         88  EL-WAS-CREATED          VALUE "Y".
002800     05  EL-RENAMED-SW           PIC X(01).
002900         88  EL-WAS-RENAMED          VALUE "Y".
003000     05  EL-REPARENTED-SW        PIC X(01).
003100         88  EL-WAS-REPARENTED       VALUE "Y".
003200     05  EL-SKIP-REASON          PIC X(17).
003300     05  EL-NEW-PARENT-ID        PIC X(08).
003400     05  EL-NEW-PARENT-ID-NUM REDEFINES EL-NEW-PARENT-ID
003500                                 PIC 9(08).
003550     05  FILLER                  PIC X(05).
