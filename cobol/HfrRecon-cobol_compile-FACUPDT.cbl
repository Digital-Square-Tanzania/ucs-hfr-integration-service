000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  FACUPDT.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 08/22/91.
000700       DATE-COMPILED. 08/22/91.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100* FACUPDT - HFR FACILITY UPDATE, STEP 2 OF THE NIGHTLY HFR        *
001200*            REFRESH (HIRUPDT / FACUPDT / HFRLIST).               *
001300*                                                                 *
001400* READS HIRUPDT'S INTERMEDIATE MASTER BACK INTO THE LOCATION      *
001500* TABLE, THEN READS THE FACILITY FEED AND, FOR EACH FACILITY,     *
001600* ENSURES REGION -> DISTRICT -> COUNCIL -> WARD -> FACILITY       *
001700* EXISTS AND IS CORRECTLY NAMED AND PARENTED, APPLIES THE         *
001800* RETIRE/UNRETIRE RULE TO THE FACILITY, AND ENSURES THE VILLAGE   *
001900* UNDER THE SAME WARD.  WRITES THE FINAL MASTER, EXTENDS THE      *
002000* ACTION LOG HIRUPDT OPENED, AND LEAVES A ONE-RECORD RUNSTAT      *
002100* FILE FOR HFRLIST CARRYING THE SUCCESS/WARNING/ERROR SPLIT -     *
002200* THE ONE COUNT HFRLIST CANNOT RECOVER JUST BY RE-READING FILES.  *
002300*                                                                 *
002400* A FACILITY RECORD'S WARD CODE IS OFTEN BLANK ON THE FEED; SEE    *
002500* 350-RESOLVE-WARD-CODE FOR THE FALLBACK CHAIN (OWN CODE, THEN     *
002600* THE VILLAGE CODE'S PARENT SEGMENT, THEN THE COUNCIL CODE).       *
002700*                                                                 *
002800* Date       UserID   Description                                *
002900* ---------- -------- ------------------------------------------ *
003000* 08/22/91   JRS      ORIGINAL PROGRAM, REQ #3108                  *
003100* 02/14/93   JRS      ADDED REPARENT HANDLING TO MATCH ENSURLOC    *
003200* 06/02/14   JRS      ADDED RETIRE/UNRETIRE RULE PER OPERATING     *
003300*                     STATUS ON THE FACILITY FEED, REQ #3810       *
003400* 11/09/16   CAL      WARD-CODE FALLBACK NOW TRIES THE VILLAGE     *
003500*                     CODE'S PARENT SEGMENT BEFORE THE COUNCIL     *
003600*                     CODE, REQ #4471                             *
003700* 03/02/98   MPK      Y2K REVIEW - NO DATE FIELDS PROCESSED HERE,  *
003800*                     NO CHANGE REQUIRED                          *
003850* 08/03/17   CAL      VILLAGE NAME BUILD IN 450 WAS TRUNCATING THE *
003860*                     COUNCIL NAME WHEN VILLAGE/WARD RAN LONG --   *
003870*                     WIDENED WS-CAP-IN/OUT TO 75, REQ #4528       *
003880* 09/12/17   CAL      ASSIGN CLAUSES RENAMED TO THE SHOP UT-S-     *
003890*                     STANDARD FOR SEQUENTIAL FILES, REQ #4590     *
003900*                                                                 *
004000******************************************************************
004100       ENVIRONMENT DIVISION.
004200       CONFIGURATION SECTION.
004300       SOURCE-COMPUTER. IBM-390.
004400       OBJECT-COMPUTER. IBM-390.
004500       SPECIAL-NAMES.
004600           UPSI-0 ON STATUS IS FU-TRACE-SWITCH-ON.
004700       INPUT-OUTPUT SECTION.
004800       FILE-CONTROL.
004900           SELECT LOCMSTR-MID ASSIGN TO UT-S-LOCMSMID             091217CL
005000               FILE STATUS IS WS-LOCMSTR-MID-STATUS.
005100           SELECT FAC-IN      ASSIGN TO UT-S-FACIN                091217CL
005200               FILE STATUS IS WS-FAC-IN-STATUS.
005300           SELECT LOCMSTR-OUT ASSIGN TO UT-S-LOCMSOUT             091217CL
005400               FILE STATUS IS WS-LOCMSTR-OUT-STATUS.
005500           SELECT ACTLOG      ASSIGN TO UT-S-ACTLOGDD             091217CL
005600               FILE STATUS IS WS-ACTLOG-STATUS.
005700           SELECT RUNSTAT     ASSIGN TO UT-S-RUNSTATDD            091217CL
005800               FILE STATUS IS WS-RUNSTAT-STATUS.
005900
006000       DATA DIVISION.
006100       FILE SECTION.
006200       FD  LOCMSTR-MID
006300           LABEL RECORDS ARE STANDARD
006400           BLOCK CONTAINS 0 RECORDS
006500           RECORD CONTAINS 120 CHARACTERS.
006600       01  IN-REC.
006700           05  IN-LOC-ID               PIC X(08).
006800           05  IN-LOC-ID-NUM REDEFINES IN-LOC-ID
006900                                       PIC 9(08).
007000           05  IN-LOC-NAME             PIC X(60).
007100           05  IN-LOC-PARENT-ID        PIC X(08).
007200           05  IN-LOC-TAG              PIC X(10).
007300           05  IN-LOC-CODE             PIC X(15).
007400           05  IN-LOC-CODE-TYPE        PIC X(08).
007500           05  IN-LOC-RETIRED          PIC X(01).
007600           05  FILLER                  PIC X(10).
007700
007800       FD  FAC-IN
007900           LABEL RECORDS ARE STANDARD
008000           BLOCK CONTAINS 0 RECORDS
008100           RECORD CONTAINS 275 CHARACTERS.
008200           COPY LOCFAC.
008300
008400       FD  LOCMSTR-OUT
008500           LABEL RECORDS ARE STANDARD
008600           BLOCK CONTAINS 0 RECORDS
008700           RECORD CONTAINS 120 CHARACTERS.
008800       01  OUT-REC.
008900           05  OUT-LOC-ID              PIC X(08).
009000           05  OUT-LOC-ID-NUM REDEFINES OUT-LOC-ID
009100                                       PIC 9(08).
009200           05  OUT-LOC-NAME            PIC X(60).
009300           05  OUT-LOC-PARENT-ID       PIC X(08).
009400           05  OUT-LOC-TAG             PIC X(10).
009500           05  OUT-LOC-CODE            PIC X(15).
009600           05  OUT-LOC-CODE-TYPE       PIC X(08).
009700           05  OUT-LOC-RETIRED         PIC X(01).
009800           05  FILLER                  PIC X(10).
009900
010000       FD  ACTLOG
010100           LABEL RECORDS ARE STANDARD
010200           BLOCK CONTAINS 0 RECORDS
010300           RECORD CONTAINS 115 CHARACTERS.
010400           COPY LOCACT.
010500
010600       FD  RUNSTAT
010700           LABEL RECORDS ARE STANDARD
010800           BLOCK CONTAINS 0 RECORDS
010900           RECORD CONTAINS 34 CHARACTERS.
011000       01  RUNSTAT-REC.
011100           05  RS-FAC-READ-CT          PIC 9(06).
011200           05  RS-SUCCESS-CT           PIC 9(06).
011300           05  RS-WARNING-CT           PIC 9(06).
011400           05  RS-ERROR-CT             PIC 9(06).
011500           05  FILLER                  PIC X(10).
011600
011700       WORKING-STORAGE SECTION.
011800
011900       01  WS-FILE-STATUSES.
012000           05  WS-LOCMSTR-MID-STATUS   PIC X(02).
012100               88  WS-LOCMSTR-MID-OK       VALUE "00".
012200           05  WS-FAC-IN-STATUS        PIC X(02).
012300               88  WS-FAC-IN-OK            VALUE "00".
012400           05  WS-LOCMSTR-OUT-STATUS   PIC X(02).
012500               88  WS-LOCMSTR-OUT-OK       VALUE "00".
012600           05  WS-ACTLOG-STATUS        PIC X(02).
012700               88  WS-ACTLOG-OK            VALUE "00".
012800           05  WS-RUNSTAT-STATUS       PIC X(02).
012900               88  WS-RUNSTAT-OK           VALUE "00".
013000           05  FILLER                  PIC X(08).
013100
013200       01  WS-SWITCHES.
013300           05  MSTR-EOF-SW             PIC X(01) VALUE "N".
013400               88  MSTR-AT-EOF             VALUE "Y".
013500           05  FAC-EOF-SW              PIC X(01) VALUE "N".
013600               88  FAC-AT-EOF              VALUE "Y".
013700           05  WS-FAC-FOUND-SW         PIC X(01) VALUE "N".
013800               88  WS-FAC-FOUND            VALUE "Y".
013900           05  FILLER                  PIC X(08).
014000
014100       01  WS-COUNTERS.
014200           05  WS-MASTER-LOADED-CT     PIC 9(06) COMP VALUE ZERO.
014300           05  WS-FAC-READ-CT          PIC 9(06) COMP VALUE ZERO.
014400           05  WS-SUCCESS-CT           PIC 9(06) COMP VALUE ZERO.
014500           05  WS-WARNING-CT           PIC 9(06) COMP VALUE ZERO.
014600           05  WS-ERROR-CT             PIC 9(06) COMP VALUE ZERO.
014700           05  FILLER                  PIC X(08).
014800
014900       01  WS-PARENT-IDS.
015000           05  WS-REGION-ID            PIC X(08).
015100           05  WS-REGION-ID-NUM REDEFINES WS-REGION-ID
015200                                       PIC 9(08).
015300           05  WS-DISTRICT-ID          PIC X(08).
015400           05  WS-COUNCIL-ID           PIC X(08).
015500           05  WS-WARD-ID              PIC X(08).
015600           05  WS-FACILITY-ID          PIC X(08).
015700           05  FILLER                  PIC X(05).
015800
016000       01  WS-CAPITALIZE-AREA.
016100           05  WS-CAP-IN               PIC X(75).                 080317CL
016200           05  WS-CAP-OUT              PIC X(75).                 080317CL
016250           05  FILLER                  PIC X(05).
016300
016400       01  WS-WARD-CODE-AREA.
016500           05  WS-WARD-CODE            PIC X(12).
016600           05  WS-LAST-DOT-POS         PIC 9(02) COMP.
016700           05  WS-DOT-SCAN-I           PIC 9(02) COMP.
016800           05  WS-DOT-LEN              PIC 9(02) COMP.
016850           05  FILLER                  PIC X(05).
016900
017000       01  WS-RETIRE-AREA.
017100           05  WS-FAC-FX               PIC 9(06) COMP.
017200           05  WS-STATUS-UC            PIC X(15).
017300           05  WS-RETIRE-ACTION        PIC X(08).
017350           05  FILLER                  PIC X(05).
017400
017500       COPY LOCMSTR.
017600
017700       COPY ENSPARMS.
017800
017900       COPY ABENDREC.
018000
018100       PROCEDURE DIVISION.
018200       000-MAIN-RTN.
018300           PERFORM 010-HOUSEKEEPING-RTN THRU 010-EXIT.
018400           PERFORM 050-LOAD-LOCATION-TABLE THRU 050-EXIT.
018500           PERFORM 100-READ-FAC-RTN THRU 100-EXIT.
018600           PERFORM 200-SYNC-FACILITY-RTN THRU 200-EXIT
018700               UNTIL FAC-AT-EOF.
018800           PERFORM 900-WRITE-MASTER-RTN THRU 900-EXIT.
018900           PERFORM 950-WRITE-RUNSTAT-RTN THRU 950-EXIT.
019000           PERFORM 999-CLEANUP-RTN THRU 999-EXIT.
019100           STOP RUN.
019200
019300       010-HOUSEKEEPING-RTN.
019400           OPEN INPUT LOCMSTR-MID.
019500           IF NOT WS-LOCMSTR-MID-OK
019600               MOVE "010-HOUSEKEEPING-RTN"    TO PARA-NAME
019700               MOVE "OPEN LOCMSTR-MID FAILED"  TO ABEND-REASON
019800               MOVE "00"                      TO EXPECTED-VAL
019900               MOVE WS-LOCMSTR-MID-STATUS      TO ACTUAL-VAL
020000               GO TO 1000-ABEND-RTN.
020100           OPEN INPUT FAC-IN.
020200           IF NOT WS-FAC-IN-OK
020300               MOVE "010-HOUSEKEEPING-RTN"    TO PARA-NAME
020400               MOVE "OPEN FAC-IN FAILED"       TO ABEND-REASON
020500               MOVE "00"                      TO EXPECTED-VAL
020600               MOVE WS-FAC-IN-STATUS           TO ACTUAL-VAL
020700               GO TO 1000-ABEND-RTN.
020800           OPEN OUTPUT LOCMSTR-OUT.
020900           IF NOT WS-LOCMSTR-OUT-OK
021000               MOVE "010-HOUSEKEEPING-RTN"    TO PARA-NAME
021100               MOVE "OPEN LOCMSTR-OUT FAILED"  TO ABEND-REASON
021200               MOVE "00"                      TO EXPECTED-VAL
021300               MOVE WS-LOCMSTR-OUT-STATUS      TO ACTUAL-VAL
021400               GO TO 1000-ABEND-RTN.
021500           OPEN EXTEND ACTLOG.
021600           IF NOT WS-ACTLOG-OK
021700               MOVE "010-HOUSEKEEPING-RTN"    TO PARA-NAME
021800               MOVE "OPEN EXTEND ACTLOG FAILED" TO ABEND-REASON
021900               MOVE "00"                      TO EXPECTED-VAL
022000               MOVE WS-ACTLOG-STATUS           TO ACTUAL-VAL
022100               GO TO 1000-ABEND-RTN.
022200           OPEN OUTPUT RUNSTAT.
022300           IF NOT WS-RUNSTAT-OK
022400               MOVE "010-HOUSEKEEPING-RTN"    TO PARA-NAME
022500               MOVE "OPEN RUNSTAT FAILED"      TO ABEND-REASON
022600               MOVE "00"                      TO EXPECTED-VAL
022700               MOVE WS-RUNSTAT-STATUS          TO ACTUAL-VAL
022800               GO TO 1000-ABEND-RTN.
022900           MOVE ZERO TO LOC-TABLE-COUNT, NEXT-LOC-ID-NUM.
023000       010-EXIT.
023100           EXIT.
023200
023300       050-LOAD-LOCATION-TABLE.
023400           PERFORM 060-READ-MASTER-RTN THRU 060-EXIT.
023500           PERFORM 070-ADD-TABLE-ENTRY THRU 070-EXIT
023600               UNTIL MSTR-AT-EOF.
023700           CLOSE LOCMSTR-MID.
023800           MOVE LOC-TABLE-COUNT TO WS-MASTER-LOADED-CT.
023900           PERFORM 080-FIND-MAX-ID-RTN THRU 080-EXIT
024000               VARYING LOC-IDX FROM 1 BY 1
024100                   UNTIL LOC-IDX > LOC-TABLE-COUNT.
024200       050-EXIT.
024300           EXIT.
024400
024500       060-READ-MASTER-RTN.
024600           READ LOCMSTR-MID
024700               AT END MOVE "Y" TO MSTR-EOF-SW.
024800       060-EXIT.
024900           EXIT.
025000
025100       070-ADD-TABLE-ENTRY.
025200           ADD 1 TO LOC-TABLE-COUNT.
025300           SET LOC-IDX TO LOC-TABLE-COUNT.
025400           MOVE IN-LOC-ID          TO LOCT-ID(LOC-IDX).
025500           MOVE IN-LOC-NAME        TO LOCT-NAME(LOC-IDX).
025600           MOVE IN-LOC-PARENT-ID   TO LOCT-PARENT-ID(LOC-IDX).
025700           MOVE IN-LOC-TAG         TO LOCT-TAG(LOC-IDX).
025800           MOVE IN-LOC-CODE        TO LOCT-CODE(LOC-IDX).
025900           MOVE IN-LOC-CODE-TYPE   TO LOCT-CODE-TYPE(LOC-IDX).
026000           MOVE IN-LOC-RETIRED     TO LOCT-RETIRED(LOC-IDX).
026100           PERFORM 060-READ-MASTER-RTN THRU 060-EXIT.
026200       070-EXIT.
026300           EXIT.
026400
026500       080-FIND-MAX-ID-RTN.
026600           IF LOCT-ID-NUM(LOC-IDX) IS NUMERIC
026700               IF LOCT-ID-NUM(LOC-IDX) > NEXT-LOC-ID-NUM
026800                   MOVE LOCT-ID-NUM(LOC-IDX) TO NEXT-LOC-ID-NUM.
026900       080-EXIT.
027000           EXIT.
027100
027200       100-READ-FAC-RTN.
027300           READ FAC-IN
027400               AT END MOVE "Y" TO FAC-EOF-SW.
027500       100-EXIT.
027600           EXIT.
027700
027800       200-SYNC-FACILITY-RTN.
027900           ADD 1 TO WS-FAC-READ-CT.
028000           MOVE SPACES TO WS-FACILITY-ID.
028100           PERFORM 210-ENSURE-REGION-RTN THRU 210-EXIT.
028200           PERFORM 220-ENSURE-DISTRICT-RTN THRU 220-EXIT.
028300           PERFORM 230-ENSURE-COUNCIL-RTN THRU 230-EXIT.
028400           PERFORM 350-RESOLVE-WARD-CODE THRU 350-EXIT.
028500           PERFORM 360-ENSURE-WARD-RTN THRU 360-EXIT.
028600           PERFORM 420-ENSURE-FACILITY-RTN THRU 420-EXIT.
028700           PERFORM 500-RETIRE-UNRETIRE-RTN THRU 500-EXIT.
028800           PERFORM 450-ENSURE-VILLAGE-RTN THRU 450-EXIT.
028900           PERFORM 600-TALLY-OUTCOME-RTN THRU 600-EXIT.
029000           PERFORM 100-READ-FAC-RTN THRU 100-EXIT.
029100       200-EXIT.
029200           EXIT.
029300
029400       210-ENSURE-REGION-RTN.
029500           MOVE SPACES           TO WS-CAP-IN.
029600           MOVE FAC-REGION       TO WS-CAP-IN.
029700           CALL "WORDCAP" USING WS-CAP-IN, WS-CAP-OUT.
029800           MOVE SPACES           TO EL-PARAMS.
029900           MOVE WS-CAP-OUT       TO EL-NAME.
030000           MOVE FAC-REGION-CODE  TO EL-CODE.
030100           MOVE "Region"         TO EL-TAG.
030200           CALL "ENSURLOC" USING EL-PARAMS, LOC-TABLE-AREA.
030300           MOVE EL-RESULT-ID     TO WS-REGION-ID.
030400           PERFORM 700-LOG-ACTION-RTN THRU 700-EXIT.
030500       210-EXIT.
030600           EXIT.
030700
030800       220-ENSURE-DISTRICT-RTN.
030900           MOVE SPACES            TO WS-CAP-IN.
031000           MOVE FAC-DISTRICT      TO WS-CAP-IN.
031100           CALL "WORDCAP" USING WS-CAP-IN, WS-CAP-OUT.
031200           MOVE SPACES            TO EL-PARAMS.
031300           MOVE WS-REGION-ID      TO EL-PARENT-ID.
031400           MOVE WS-CAP-OUT        TO EL-NAME.
031500           MOVE FAC-DISTRICT-CODE TO EL-CODE.
031600           MOVE "District"        TO EL-TAG.
031700           CALL "ENSURLOC" USING EL-PARAMS, LOC-TABLE-AREA.
031800           MOVE EL-RESULT-ID      TO WS-DISTRICT-ID.
031900           PERFORM 700-LOG-ACTION-RTN THRU 700-EXIT.
032000       220-EXIT.
032100           EXIT.
032200
032300       230-ENSURE-COUNCIL-RTN.
032400           MOVE SPACES           TO WS-CAP-IN.
032500           MOVE FAC-COUNCIL      TO WS-CAP-IN.
032600           CALL "WORDCAP" USING WS-CAP-IN, WS-CAP-OUT.
032700           MOVE SPACES           TO EL-PARAMS.
032800           MOVE WS-DISTRICT-ID   TO EL-PARENT-ID.
032900           MOVE WS-CAP-OUT       TO EL-NAME.
033000           MOVE FAC-COUNCIL-CODE TO EL-CODE.
033100           MOVE "Council"        TO EL-TAG.
033200           CALL "ENSURLOC" USING EL-PARAMS, LOC-TABLE-AREA.
033300           MOVE EL-RESULT-ID     TO WS-COUNCIL-ID.
033400           PERFORM 700-LOG-ACTION-RTN THRU 700-EXIT.
033500       230-EXIT.
033600           EXIT.
033700
033800       350-RESOLVE-WARD-CODE.
033900      *  OWN CODE WINS IF PRESENT; ELSE BORROW THE VILLAGE CODE'S
034000      *  PARENT SEGMENT (EVERYTHING BEFORE ITS LAST DOT); ELSE FALL
034100      *  BACK TO THE COUNCIL CODE.  SEE REQ #4471.
034200           MOVE SPACES TO WS-WARD-CODE.
034300           IF FAC-WARD-CODE NOT = SPACES                          110916CL
034400               MOVE FAC-WARD-CODE TO WS-WARD-CODE                 110916CL
034500               GO TO 350-EXIT.                                    110916CL
034600           IF FAC-VILLAGE-CODE = SPACES                           110916CL
034700               MOVE FAC-COUNCIL-CODE TO WS-WARD-CODE              110916CL
034800               GO TO 350-EXIT.                                    110916CL
034900           PERFORM 355-FIND-LAST-DOT THRU 355-EXIT.               110916CL
035000           IF WS-LAST-DOT-POS > 1                                 110916CL
035100               SUBTRACT 1 FROM WS-LAST-DOT-POS GIVING WS-DOT-LEN  110916CL
035200               MOVE FAC-VILLAGE-CODE(1:WS-DOT-LEN) TO WS-WARD-CODE110916CL
035300           ELSE
035400               MOVE FAC-COUNCIL-CODE TO WS-WARD-CODE.
035500       350-EXIT.
035600           EXIT.
035700
035800       355-FIND-LAST-DOT.
035900           MOVE ZERO TO WS-LAST-DOT-POS.
036000           PERFORM 356-SCAN-ONE-CHAR THRU 356-EXIT
036100               VARYING WS-DOT-SCAN-I FROM 15 BY -1
036200                   UNTIL WS-DOT-SCAN-I = 0
036300                      OR WS-LAST-DOT-POS NOT = ZERO.
036400       355-EXIT.
036500           EXIT.
036600
036700       356-SCAN-ONE-CHAR.
036800           IF FAC-VILLAGE-CODE-CHARS(WS-DOT-SCAN-I) = "."
036900               MOVE WS-DOT-SCAN-I TO WS-LAST-DOT-POS.
037000       356-EXIT.
037100           EXIT.
037200
037300       360-ENSURE-WARD-RTN.
037400           MOVE SPACES TO EL-PARAMS.
037500           MOVE WS-COUNCIL-ID TO EL-PARENT-ID.
037600           IF FAC-WARD = SPACES
037700               MOVE SPACES TO EL-NAME
037800           ELSE
037900               MOVE SPACES TO WS-CAP-IN
038000               STRING FAC-WARD    DELIMITED BY SIZE
038100                      " - "       DELIMITED BY SIZE
038200                      FAC-COUNCIL DELIMITED BY SIZE
038300                   INTO WS-CAP-IN
038400               CALL "WORDCAP" USING WS-CAP-IN, WS-CAP-OUT
038500               MOVE WS-CAP-OUT TO EL-NAME.
038600           MOVE WS-WARD-CODE TO EL-CODE.
038700           MOVE "Ward"       TO EL-TAG.
038800           CALL "ENSURLOC" USING EL-PARAMS, LOC-TABLE-AREA.
038900           MOVE EL-RESULT-ID TO WS-WARD-ID.
039000           PERFORM 700-LOG-ACTION-RTN THRU 700-EXIT.
039100       360-EXIT.
039200           EXIT.
039300
039400       420-ENSURE-FACILITY-RTN.
039500           MOVE SPACES TO WS-CAP-IN.
039600           STRING FAC-NAME      DELIMITED BY SIZE
039700                  " - "         DELIMITED BY SIZE
039800                  FAC-ID-NUMBER DELIMITED BY SIZE
039900               INTO WS-CAP-IN.
040000           CALL "WORDCAP" USING WS-CAP-IN, WS-CAP-OUT.
040100           MOVE SPACES        TO EL-PARAMS.
040200           MOVE WS-WARD-ID    TO EL-PARENT-ID.
040300           MOVE WS-CAP-OUT    TO EL-NAME.
040400           MOVE FAC-ID-NUMBER TO EL-CODE.
040500           MOVE "Facility"    TO EL-TAG.
040600           CALL "ENSURLOC" USING EL-PARAMS, LOC-TABLE-AREA.
040700           MOVE EL-RESULT-ID  TO WS-FACILITY-ID.
040800           PERFORM 700-LOG-ACTION-RTN THRU 700-EXIT.
040900       420-EXIT.
041000           EXIT.
041100
041200       450-ENSURE-VILLAGE-RTN.
041300           MOVE SPACES TO EL-PARAMS.
041400           MOVE WS-WARD-ID TO EL-PARENT-ID.
041500           IF FAC-VILLAGE = SPACES
041600               MOVE SPACES TO EL-NAME
041700           ELSE
041800               MOVE SPACES TO WS-CAP-IN
041900               STRING FAC-VILLAGE DELIMITED BY SIZE
042000                      " - "       DELIMITED BY SIZE
042100                      FAC-WARD    DELIMITED BY SIZE
042200                      " - "       DELIMITED BY SIZE
042300                      FAC-COUNCIL DELIMITED BY SIZE
042400                   INTO WS-CAP-IN
042500               CALL "WORDCAP" USING WS-CAP-IN, WS-CAP-OUT
042600               MOVE WS-CAP-OUT TO EL-NAME.
042700           MOVE FAC-VILLAGE-CODE TO EL-CODE.
042800           MOVE "Village"        TO EL-TAG.
042900           CALL "ENSURLOC" USING EL-PARAMS, LOC-TABLE-AREA.
043000           PERFORM 700-LOG-ACTION-RTN THRU 700-EXIT.
043100       450-EXIT.
043200           EXIT.
043300
043400       500-RETIRE-UNRETIRE-RTN.
043500           IF WS-FACILITY-ID = SPACES
043600               GO TO 500-EXIT.
043700           IF FAC-OPER-STATUS = SPACES
043800               GO TO 500-EXIT.                                    060214JS
043900           PERFORM 510-FIND-FACILITY-ENTRY THRU 510-EXIT.         060214JS
044000           IF NOT WS-FAC-FOUND                                    060214JS
044100               GO TO 500-EXIT.                                    060214JS
044200           MOVE FAC-OPER-STATUS TO WS-STATUS-UC.                  060214JS
044300           INSPECT WS-STATUS-UC CONVERTING                        060214JS
044400               "abcdefghijklmnopqrstuvwxyz"                       060214JS
044500               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                   060214JS
044600           IF WS-STATUS-UC = "OPERATING      "                    060214JS
044700               MOVE "N"        TO LOCT-RETIRED(WS-FAC-FX)         060214JS
044800               MOVE "UNRETIRE" TO WS-RETIRE-ACTION                060214JS
044900           ELSE                                                   060214JS
045000               MOVE "Y"        TO LOCT-RETIRED(WS-FAC-FX)         060214JS
045100               MOVE "RETIRE"   TO WS-RETIRE-ACTION.               060214JS
045200           PERFORM 520-LOG-RETIRE-RTN THRU 520-EXIT.              060214JS
045300       500-EXIT.                                                  060214JS
045400           EXIT.                                                  060214JS
045500                                                                  060214JS
045600       510-FIND-FACILITY-ENTRY.                                   060214JS
045700           MOVE "N" TO WS-FAC-FOUND-SW.                           060214JS
045800           PERFORM 515-SCAN-FOR-ID THRU 515-EXIT                  060214JS
045900               VARYING LOC-IDX FROM 1 BY 1                        060214JS
046000                   UNTIL LOC-IDX > LOC-TABLE-COUNT                060214JS
046100                      OR WS-FAC-FOUND.                            060214JS
046200       510-EXIT.                                                  060214JS
046300           EXIT.                                                  060214JS
046400                                                                  060214JS
046500       515-SCAN-FOR-ID.                                           060214JS
046600           IF LOCT-ID(LOC-IDX) = WS-FACILITY-ID                   060214JS
046700               MOVE "Y" TO WS-FAC-FOUND-SW                        060214JS
046800               SET WS-FAC-FX TO LOC-IDX.                          060214JS
046900       515-EXIT.                                                  060214JS
047000           EXIT.                                                  060214JS
047100                                                                  060214JS
047200       520-LOG-RETIRE-RTN.                                        060214JS
047300           MOVE WS-RETIRE-ACTION TO ACT-TYPE.                     060214JS
047400           MOVE "Facility"       TO ACT-TAG.                      060214JS
047500           MOVE FAC-ID-NUMBER    TO ACT-CODE.                     060214JS
047600           MOVE LOCT-NAME(WS-FAC-FX) TO ACT-NAME.
047700           MOVE FAC-OPER-STATUS  TO ACT-DETAIL.
047800           WRITE ACT-REC.
047900       520-EXIT.
048000           EXIT.
048100
048200       600-TALLY-OUTCOME-RTN.
048300           IF WS-FACILITY-ID NOT = SPACES
048400               ADD 1 TO WS-SUCCESS-CT
048500           ELSE
048600               ADD 1 TO WS-WARNING-CT.
048700       600-EXIT.
048800           EXIT.
048900
049000       700-LOG-ACTION-RTN.
049100           IF EL-WAS-SKIPPED
049200               MOVE "SKIP"          TO ACT-TYPE
049300               MOVE EL-TAG          TO ACT-TAG
049400               MOVE EL-CODE         TO ACT-CODE
049500               MOVE EL-NAME         TO ACT-NAME
049600               MOVE EL-SKIP-REASON  TO ACT-DETAIL
049700               WRITE ACT-REC.
049800           IF EL-WAS-CREATED
049900               MOVE "CREATE"        TO ACT-TYPE
050000               MOVE EL-TAG          TO ACT-TAG
050100               MOVE EL-CODE         TO ACT-CODE
050200               MOVE EL-NAME         TO ACT-NAME
050300               MOVE SPACES          TO ACT-DETAIL
050400               WRITE ACT-REC.
050500           IF EL-WAS-RENAMED
050600               MOVE "RENAME"        TO ACT-TYPE
050700               MOVE EL-TAG          TO ACT-TAG
050800               MOVE EL-CODE         TO ACT-CODE
050900               MOVE EL-NAME         TO ACT-NAME
051000               MOVE SPACES          TO ACT-DETAIL
051100               WRITE ACT-REC.
051200           IF EL-WAS-REPARENTED
051300               MOVE "REPARENT"      TO ACT-TYPE
051400               MOVE EL-TAG          TO ACT-TAG
051500               MOVE EL-CODE         TO ACT-CODE
051600               MOVE EL-NAME         TO ACT-NAME
051700               MOVE EL-NEW-PARENT-ID TO ACT-DETAIL
051800               WRITE ACT-REC.
051900       700-EXIT.
052000           EXIT.
052100
052200       900-WRITE-MASTER-RTN.
052300           PERFORM 910-WRITE-ONE-RTN THRU 910-EXIT
052400               VARYING LOC-IDX FROM 1 BY 1
052500                   UNTIL LOC-IDX > LOC-TABLE-COUNT.
052600       900-EXIT.
052700           EXIT.
052800
052900       910-WRITE-ONE-RTN.
053000           MOVE LOCT-ID(LOC-IDX)         TO OUT-LOC-ID.
053100           MOVE LOCT-NAME(LOC-IDX)       TO OUT-LOC-NAME.
053200           MOVE LOCT-PARENT-ID(LOC-IDX)  TO OUT-LOC-PARENT-ID.
053300           MOVE LOCT-TAG(LOC-IDX)        TO OUT-LOC-TAG.
053400           MOVE LOCT-CODE(LOC-IDX)       TO OUT-LOC-CODE.
053500           MOVE LOCT-CODE-TYPE(LOC-IDX)  TO OUT-LOC-CODE-TYPE.
053600           MOVE LOCT-RETIRED(LOC-IDX)    TO OUT-LOC-RETIRED.
053700           WRITE OUT-REC.
053800       910-EXIT.
053900           EXIT.
054000
054100       950-WRITE-RUNSTAT-RTN.
054200           MOVE SPACES           TO RUNSTAT-REC.
054300           MOVE WS-FAC-READ-CT   TO RS-FAC-READ-CT.
054400           MOVE WS-SUCCESS-CT    TO RS-SUCCESS-CT.
054500           MOVE WS-WARNING-CT    TO RS-WARNING-CT.
054600           MOVE WS-ERROR-CT      TO RS-ERROR-CT.
054700           WRITE RUNSTAT-REC.
054800       950-EXIT.
054900           EXIT.
055000
055100       999-CLEANUP-RTN.
055200           CLOSE FAC-IN, LOCMSTR-OUT, ACTLOG, RUNSTAT.
055300           DISPLAY "FACUPDT - FACILITY RECORDS READ: " WS-FAC-READ-CT.
055400           DISPLAY "FACUPDT - SUCCESS: " WS-SUCCESS-CT
055500                   " WARNING: " WS-WARNING-CT
055600                   " ERROR: " WS-ERROR-CT.
055700       999-EXIT.
055800           EXIT.
055900
056000       1000-ABEND-RTN.
056100           MOVE SPACES TO EXPECTED-VAL, ACTUAL-VAL.
056200           DISPLAY "FACUPDT ABEND - " PARA-NAME.
056300           DISPLAY "REASON - " ABEND-REASON.
056400           DIVIDE ZERO-VAL INTO ONE-VAL.
056500           STOP RUN.
