000100******************************************************************
000200*                                                                *
000300* LOCACT - ACTION LOG RECORD (ACT-REC).                         *
000400*                                                                *
000500* ONE RECORD PER CREATE/RENAME/REPARENT/RETIRE/UNRETIRE/SKIP     *
000600* ACTION TAKEN AGAINST THE LOCATION MASTER.  HIRUPDT OPENS THIS  *
000700* FILE OUTPUT AND WRITES THE ADMIN-HIERARCHY PASS'S ACTIONS;     *
000800* FACUPDT OPENS IT EXTEND AND APPENDS THE FACILITY PASS'S        *
000900* ACTIONS.  HFRLIST READS IT STRAIGHT THROUGH TO TALLY THE       *
001000* PER-ACTION-TYPE TOTALS FOR THE SUMMARY REPORT.                 *
001100*                                                                *
001200* Date       UserID   Description                                *
001300* ---------- -------- ------------------------------------------ *
001400* 08/22/13   JRS      ORIGINAL LAYOUT, REQ #3108                  *
001500* 11/09/16   CAL      ADDED RESERVED FILLER PAD, REQ #4471         *
001600*                                                                *
001700******************************************************************
001800 01  ACT-REC.
001900     05  ACT-TYPE                PIC X(08).
002000         88  ACT-IS-CREATE           VALUE "CREATE".
002100         88  ACT-IS-RENAME           VALUE "RENAME".
002200         88  ACT-IS-REPARENT         VALUE "REPARENT".
002300         88  ACT-IS-RETIRE           VALUE "RETIRE".
002400         88  ACT-IS-UNRETIRE         VALUE "UNRETIRE".
002500         88  ACT-IS-SKIP             VALUE "SKIP".
002600     05  ACT-TAG                 PIC X(10).
002700     05  ACT-CODE                PIC X(15).
002800     05  ACT-NAME                PIC X(60).
002900     05  ACT-DETAIL              PIC X(17).
003000     05  FILLER                  PIC X(05).                       110916CL
