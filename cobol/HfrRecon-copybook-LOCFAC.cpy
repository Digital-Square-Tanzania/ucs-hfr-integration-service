000100******************************************************************
000200*                                                                *
000300* LOCFAC - HEALTH FACILITY FEED RECORD (FAC-REC).                *
000400*                                                                *
000500* ONE RECORD PER FACILITY ON THE HFR FACILITY EXTRACT, CARRYING  *
000600* ITS FULL ADMINISTRATIVE PLACEMENT (REGION/DISTRICT/COUNCIL/    *
000700* WARD/VILLAGE), ITS REGISTRY ID, AND ITS OPERATING STATUS.      *
000800* FIELD WIDTHS SUM TO 270 BYTES -- SEE FACUPDT'S FD FOR THE      *
000900* RECORD-LENGTH NOTE.  FAC-WARD-CODE AND FAC-VILLAGE-CODE MAY    *
001000* ARRIVE BLANK; FAC-FAC-CODE-CHARS BELOW GIVES THE WARD-CODE     *
001100* RESOLUTION ROUTINE A CHARACTER-AT-A-TIME VIEW OF THE VILLAGE   *
001200* CODE SO IT CAN WALK BACKWARD TO THE LAST DOT.                  *
001300*                                                                *
001400* Date       UserID   Description                                *
001500* ---------- -------- ------------------------------------------ *
001600* 03/14/11   JRS      ORIGINAL LAYOUT FOR HFR FACILITY EXTRACT    *
001700* 06/02/14   JRS      ADDED FAC-OWNERSHIP, FAC-FACILITY-TYPE      *
001800* 11/09/16   CAL      ADDED FAC-VILLAGE-CODE, REQ #4471           *
001900*                                                                *
002000******************************************************************
002100 01  FAC-REC.
002200     05  FAC-ID-NUMBER           PIC X(15).
002300     05  FAC-NAME                PIC X(30).
002400     05  FAC-REGION              PIC X(20).
002500     05  FAC-REGION-CODE         PIC X(10).
002600     05  FAC-DISTRICT            PIC X(20).
002700     05  FAC-DISTRICT-CODE       PIC X(10).
002800     05  FAC-COUNCIL             PIC X(25).
002900     05  FAC-COUNCIL-CODE        PIC X(10).
003000     05  FAC-WARD                PIC X(20).
003100     05  FAC-WARD-CODE           PIC X(12).
003200     05  FAC-VILLAGE             PIC X(20).
003300     05  FAC-VILLAGE-CODE        PIC X(15).
003400     05  FAC-VILLAGE-CODE-CHARS  REDEFINES FAC-VILLAGE-CODE
003500                                 PIC X(01) OCCURS 15 TIMES.
003600     05  FAC-FACILITY-TYPE       PIC X(20).
003700     05  FAC-OWNERSHIP           PIC X(20).
003800     05  FAC-OPER-STATUS         PIC X(15).
003900     05  FAC-FILLER              PIC X(08).
004000     05  FILLER                  PIC X(05).
