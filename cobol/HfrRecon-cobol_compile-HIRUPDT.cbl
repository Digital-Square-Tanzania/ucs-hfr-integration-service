000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  HIRUPDT.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 08/22/91.
000700       DATE-COMPILED. 08/22/91.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100* HIRUPDT - HFR ADMIN HIERARCHY UPDATE, STEP 1 OF THE NIGHTLY     *
001200*            HFR REFRESH (HIRUPDT / FACUPDT / HFRLIST).           *
001300*                                                                 *
001400* LOADS THE PRIOR LOCATION MASTER INTO THE IN-MEMORY LOCATION     *
001500* TABLE, THEN READS THE ADMIN HIERARCHY FEED (COUNTRY/ZONE/       *
001600* REGION/WARD/VILLAGE PER RECORD) AND, FOR EACH ENTRY, ENSURES    *
001700* EVERY LEVEL OF THE CHAIN EXISTS WITH THE RIGHT NAME AND PARENT  *
001800* -- CALLING THE SHARED RULE IN ENSURLOC FOR EACH LEVEL.  WRITES  *
001900* THE RESULTING TABLE OUT AS THE INTERMEDIATE MASTER FOR FACUPDT  *
002000* TO PICK UP, AND OPENS THE ACTION LOG THAT FACUPDT WILL EXTEND.  *
002100*                                                                 *
002200* NOTE WELL: A COUNTRY ENTRY IS NEVER CREATED BY THIS PROGRAM.    *
002300* ENSURLOC ONLY CREATES A NOT-FOUND LOCATION WHEN IT IS GIVEN A   *
002400* PARENT, OR WHEN ITS TAG IS "REGION" - AND THE COUNTRY LEVEL IS  *
002500* CALLED WITH NO PARENT AND TAG "COUNTRY".  A COUNTRY MUST        *
002600* ALREADY BE ON THE PRIOR MASTER OR NOTHING BELOW IT GETS BUILT.  *
002700* THIS HAS BEEN THIS WAY SINCE THE ORIGINAL HFR INTEGRATION AND   *
002800* IS NOT A BUG - SEE REQ #3108 SIGN-OFF NOTES IN THE PROJECT FILE.*
002900*                                                                 *
003000* Date       UserID   Description                                *
003100* ---------- -------- ------------------------------------------ *
003200* 08/22/91   JRS      ORIGINAL PROGRAM, REQ #3108                  *
003300* 02/14/93   JRS      ADDED REPARENT HANDLING TO MATCH ENSURLOC    *
003400* 04/19/95   DWS      SKIP REASON NOW CARRIED THROUGH TO ACTLOG    *
003500* 03/02/98   MPK      Y2K REVIEW - NO DATE FIELDS PROCESSED HERE,  *
003600*                     NO CHANGE REQUIRED                          *
003700* 11/09/16   CAL      RAISED LOCATION TABLE TO 4000 ENTRIES, THE   *
003800*                     HFR HIERARCHY OUTGREW THE OLD 2500 LIMIT,    *
003900*                     REQ #4471                                   *
003950* 08/03/17   CAL      VILLAGE NAME BUILD IN 260 WAS TRUNCATING THE *
003960*                     COUNCIL NAME WHEN VILLAGE/WARD RAN LONG --   *
003970*                     WIDENED WS-CAP-IN/OUT TO 75, REQ #4528       *
003980* 09/12/17   CAL      ASSIGN CLAUSES RENAMED TO THE SHOP UT-S-     *
003990*                     STANDARD FOR SEQUENTIAL FILES, REQ #4590     *
004000*                                                                 *
004100******************************************************************
004200       ENVIRONMENT DIVISION.
004300       CONFIGURATION SECTION.
004400       SOURCE-COMPUTER. IBM-390.
004500       OBJECT-COMPUTER. IBM-390.
004600       SPECIAL-NAMES.
004700           UPSI-0 ON STATUS IS HU-TRACE-SWITCH-ON.
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000           SELECT LOCMSTR-IN  ASSIGN TO UT-S-LOCMSIN              091217CL
005100               FILE STATUS IS WS-LOCMSTR-IN-STATUS.
005200           SELECT HIER-IN     ASSIGN TO UT-S-HIERIN               091217CL
005300               FILE STATUS IS WS-HIER-IN-STATUS.
005400           SELECT LOCMSTR-MID ASSIGN TO UT-S-LOCMSMID             091217CL
005500               FILE STATUS IS WS-LOCMSTR-MID-STATUS.
005600           SELECT ACTLOG      ASSIGN TO UT-S-ACTLOGDD             091217CL
005700               FILE STATUS IS WS-ACTLOG-STATUS.
005800
005900       DATA DIVISION.
006000       FILE SECTION.
006100       FD  LOCMSTR-IN
006200           LABEL RECORDS ARE STANDARD
006300           BLOCK CONTAINS 0 RECORDS
006400           RECORD CONTAINS 120 CHARACTERS.
006500       01  IN-REC.
006600           05  IN-LOC-ID               PIC X(08).
006700           05  IN-LOC-ID-NUM REDEFINES IN-LOC-ID
006800                                       PIC 9(08).
006900           05  IN-LOC-NAME             PIC X(60).
007000           05  IN-LOC-PARENT-ID        PIC X(08).
007100           05  IN-LOC-TAG              PIC X(10).
007200           05  IN-LOC-CODE             PIC X(15).
007300           05  IN-LOC-CODE-TYPE        PIC X(08).
007400           05  IN-LOC-RETIRED          PIC X(01).
007500           05  FILLER                  PIC X(10).
007600
007700       FD  HIER-IN
007800           LABEL RECORDS ARE STANDARD
007900           BLOCK CONTAINS 0 RECORDS
008000           RECORD CONTAINS 177 CHARACTERS.
008100           COPY LOCHIER.
008200
008300       FD  LOCMSTR-MID
008400           LABEL RECORDS ARE STANDARD
008500           BLOCK CONTAINS 0 RECORDS
008600           RECORD CONTAINS 120 CHARACTERS.
008700       01  MID-REC.
008800           05  MID-LOC-ID              PIC X(08).
008900           05  MID-LOC-ID-NUM REDEFINES MID-LOC-ID
009000                                       PIC 9(08).
009100           05  MID-LOC-NAME            PIC X(60).
009200           05  MID-LOC-PARENT-ID       PIC X(08).
009300           05  MID-LOC-TAG             PIC X(10).
009400           05  MID-LOC-CODE            PIC X(15).
009500           05  MID-LOC-CODE-TYPE       PIC X(08).
009600           05  MID-LOC-RETIRED         PIC X(01).
009700           05  FILLER                  PIC X(10).
009800
009900       FD  ACTLOG
010000           LABEL RECORDS ARE STANDARD
010100           BLOCK CONTAINS 0 RECORDS
010200           RECORD CONTAINS 115 CHARACTERS.
010300           COPY LOCACT.
010400
010500       WORKING-STORAGE SECTION.
010600
010700       01  WS-FILE-STATUSES.
010800           05  WS-LOCMSTR-IN-STATUS    PIC X(02).
010900               88  WS-LOCMSTR-IN-OK        VALUE "00".
011000           05  WS-HIER-IN-STATUS       PIC X(02).
011100               88  WS-HIER-IN-OK           VALUE "00".
011200           05  WS-LOCMSTR-MID-STATUS   PIC X(02).
011300               88  WS-LOCMSTR-MID-OK       VALUE "00".
011400           05  WS-ACTLOG-STATUS        PIC X(02).
011500               88  WS-ACTLOG-OK            VALUE "00".
011600           05  FILLER                  PIC X(08).
011700
011800       01  WS-SWITCHES.
011900           05  MSTR-EOF-SW             PIC X(01) VALUE "N".
012000               88  MSTR-AT-EOF             VALUE "Y".
012100           05  HIER-EOF-SW             PIC X(01) VALUE "N".
012200               88  HIER-AT-EOF             VALUE "Y".
012300           05  FILLER                  PIC X(08).
012400
012500       01  WS-COUNTERS.
012600           05  WS-MASTER-LOADED-CT     PIC 9(06) COMP VALUE ZERO.
012700           05  WS-HIER-READ-CT         PIC 9(06) COMP VALUE ZERO.
012800           05  FILLER                  PIC X(08).
012900
013000       01  WS-PARENT-IDS.
013100           05  WS-COUNTRY-ID           PIC X(08).
013200           05  WS-COUNTRY-ID-NUM REDEFINES WS-COUNTRY-ID
013300                                       PIC 9(08).
013400           05  WS-ZONE-ID              PIC X(08).
013500           05  WS-REGION-ID            PIC X(08).
013600           05  WS-WARD-ID              PIC X(08).
013700           05  FILLER                  PIC X(05).
013800
013900       01  WS-CAPITALIZE-AREA.
014000           05  WS-CAP-IN               PIC X(75).                 080317CL
014100           05  WS-CAP-OUT              PIC X(75).                 080317CL
014150           05  FILLER                  PIC X(05).
014200
014300       COPY LOCMSTR.
014400
014500       COPY ENSPARMS.
014600
014700       COPY ABENDREC.
014800
014900       PROCEDURE DIVISION.
015000       000-MAIN-RTN.
015100           PERFORM 010-HOUSEKEEPING-RTN THRU 010-EXIT.
015200           PERFORM 050-LOAD-LOCATION-TABLE THRU 050-EXIT.
015300           PERFORM 100-READ-HIER-RTN THRU 100-EXIT.
015400           PERFORM 200-PROCESS-HIER-RTN THRU 200-EXIT
015500               UNTIL HIER-AT-EOF.
015600           PERFORM 900-WRITE-MASTER-RTN THRU 900-EXIT.
015700           PERFORM 999-CLEANUP-RTN THRU 999-EXIT.
015800           STOP RUN.
015900
016000       010-HOUSEKEEPING-RTN.
016100           OPEN INPUT LOCMSTR-IN.
016200           IF NOT WS-LOCMSTR-IN-OK
016300               MOVE "010-HOUSEKEEPING-RTN"  TO PARA-NAME
016400               MOVE "OPEN LOCMSTR-IN FAILED" TO ABEND-REASON
016500               MOVE "00"                    TO EXPECTED-VAL
016600               MOVE WS-LOCMSTR-IN-STATUS     TO ACTUAL-VAL
016700               GO TO 1000-ABEND-RTN.
016800           OPEN INPUT HIER-IN.
016900           IF NOT WS-HIER-IN-OK
017000               MOVE "010-HOUSEKEEPING-RTN"  TO PARA-NAME
017100               MOVE "OPEN HIER-IN FAILED"    TO ABEND-REASON
017200               MOVE "00"                    TO EXPECTED-VAL
017300               MOVE WS-HIER-IN-STATUS        TO ACTUAL-VAL
017400               GO TO 1000-ABEND-RTN.
017500           OPEN OUTPUT LOCMSTR-MID.
017600           IF NOT WS-LOCMSTR-MID-OK
017700               MOVE "010-HOUSEKEEPING-RTN"  TO PARA-NAME
017800               MOVE "OPEN LOCMSTR-MID FAILED" TO ABEND-REASON
017900               MOVE "00"                    TO EXPECTED-VAL
018000               MOVE WS-LOCMSTR-MID-STATUS    TO ACTUAL-VAL
018100               GO TO 1000-ABEND-RTN.
018200           OPEN OUTPUT ACTLOG.
018300           IF NOT WS-ACTLOG-OK
018400               MOVE "010-HOUSEKEEPING-RTN"  TO PARA-NAME
018500               MOVE "OPEN ACTLOG FAILED"     TO ABEND-REASON
018600               MOVE "00"                    TO EXPECTED-VAL
018700               MOVE WS-ACTLOG-STATUS         TO ACTUAL-VAL
018800               GO TO 1000-ABEND-RTN.
018900           MOVE ZERO TO LOC-TABLE-COUNT, NEXT-LOC-ID-NUM.
019000           MOVE SPACES TO WS-COUNTRY-ID, WS-ZONE-ID,
019100                          WS-REGION-ID, WS-WARD-ID.
019200       010-EXIT.
019300           EXIT.
019400
019500       050-LOAD-LOCATION-TABLE.
019600           PERFORM 060-READ-MASTER-RTN THRU 060-EXIT.
019700           PERFORM 070-ADD-TABLE-ENTRY THRU 070-EXIT
019800               UNTIL MSTR-AT-EOF.
019900           CLOSE LOCMSTR-IN.
020000           MOVE LOC-TABLE-COUNT TO WS-MASTER-LOADED-CT.
020100           PERFORM 080-FIND-MAX-ID-RTN THRU 080-EXIT
020200               VARYING LOC-IDX FROM 1 BY 1
020300                   UNTIL LOC-IDX > LOC-TABLE-COUNT.
020400       050-EXIT.
020500           EXIT.
020600
020700       060-READ-MASTER-RTN.
020800           READ LOCMSTR-IN
020900               AT END MOVE "Y" TO MSTR-EOF-SW.
021000       060-EXIT.
021100           EXIT.
021200
021300       070-ADD-TABLE-ENTRY.
021400           ADD 1 TO LOC-TABLE-COUNT.
021500           SET LOC-IDX TO LOC-TABLE-COUNT.
021600           MOVE IN-LOC-ID          TO LOCT-ID(LOC-IDX).
021700           MOVE IN-LOC-NAME        TO LOCT-NAME(LOC-IDX).
021800           MOVE IN-LOC-PARENT-ID   TO LOCT-PARENT-ID(LOC-IDX).
021900           MOVE IN-LOC-TAG         TO LOCT-TAG(LOC-IDX).
022000           MOVE IN-LOC-CODE        TO LOCT-CODE(LOC-IDX).
022100           MOVE IN-LOC-CODE-TYPE   TO LOCT-CODE-TYPE(LOC-IDX).
022200           MOVE IN-LOC-RETIRED     TO LOCT-RETIRED(LOC-IDX).
022300           PERFORM 060-READ-MASTER-RTN THRU 060-EXIT.
022400       070-EXIT.
022500           EXIT.
022600
022700       080-FIND-MAX-ID-RTN.
022800      *  ESTABLISHES THE STARTING POINT FOR NEW SURROGATE KEYS SO
022900      *  A CREATE NEVER COLLIDES WITH AN ID ALREADY ON THE MASTER.
023000           IF LOCT-ID-NUM(LOC-IDX) IS NUMERIC
023100               IF LOCT-ID-NUM(LOC-IDX) > NEXT-LOC-ID-NUM
023200                   MOVE LOCT-ID-NUM(LOC-IDX) TO NEXT-LOC-ID-NUM.
023300       080-EXIT.
023400           EXIT.
023500
023600       100-READ-HIER-RTN.
023700           READ HIER-IN
023800               AT END MOVE "Y" TO HIER-EOF-SW.
023900       100-EXIT.
024000           EXIT.
024100
024200       200-PROCESS-HIER-RTN.
024300           ADD 1 TO WS-HIER-READ-CT.
024400           PERFORM 210-ENSURE-COUNTRY-RTN THRU 210-EXIT.
024500           PERFORM 220-ENSURE-ZONE-RTN THRU 220-EXIT.
024600           PERFORM 230-ENSURE-REGION-RTN THRU 230-EXIT.
024700           PERFORM 250-ENSURE-WARD-RTN THRU 250-EXIT.
024800           PERFORM 260-ENSURE-VILLAGE-RTN THRU 260-EXIT.
024900           PERFORM 100-READ-HIER-RTN THRU 100-EXIT.
025000       200-EXIT.
025100           EXIT.
025200
025300       210-ENSURE-COUNTRY-RTN.
025400           MOVE SPACES          TO WS-CAP-IN.
025500           MOVE HIER-COUNTRY    TO WS-CAP-IN.
025600           CALL "WORDCAP" USING WS-CAP-IN, WS-CAP-OUT.
025700           MOVE SPACES          TO EL-PARAMS.
025800           MOVE WS-CAP-OUT      TO EL-NAME.
025900           MOVE "TZ"            TO EL-CODE.
026000           MOVE "Country"       TO EL-TAG.
026100           CALL "ENSURLOC" USING EL-PARAMS, LOC-TABLE-AREA.
026200           MOVE EL-RESULT-ID    TO WS-COUNTRY-ID.
026300           PERFORM 700-LOG-ACTION-RTN THRU 700-EXIT.
026400       210-EXIT.
026500           EXIT.
026600
026700       220-ENSURE-ZONE-RTN.
026800           MOVE SPACES          TO WS-CAP-IN.
026900           MOVE HIER-ZONE       TO WS-CAP-IN.
027000           CALL "WORDCAP" USING WS-CAP-IN, WS-CAP-OUT.
027100           MOVE SPACES          TO EL-PARAMS.
027200           MOVE WS-COUNTRY-ID   TO EL-PARENT-ID.
027300           MOVE WS-CAP-OUT      TO EL-NAME.
027400           MOVE HIER-ZONE-CODE  TO EL-CODE.
027500           MOVE "Zone"          TO EL-TAG.
027600           CALL "ENSURLOC" USING EL-PARAMS, LOC-TABLE-AREA.
027700           MOVE EL-RESULT-ID    TO WS-ZONE-ID.
027800           PERFORM 700-LOG-ACTION-RTN THRU 700-EXIT.
027900       220-EXIT.
028000           EXIT.
028100
028200       230-ENSURE-REGION-RTN.
028300           MOVE SPACES          TO WS-CAP-IN.
028400           MOVE HIER-REGION     TO WS-CAP-IN.
028500           CALL "WORDCAP" USING WS-CAP-IN, WS-CAP-OUT.
028600           MOVE SPACES          TO EL-PARAMS.
028700           MOVE WS-ZONE-ID      TO EL-PARENT-ID.
028800           MOVE WS-CAP-OUT      TO EL-NAME.
028900           MOVE HIER-REGION-CODE TO EL-CODE.
029000           MOVE "Region"        TO EL-TAG.
029100           CALL "ENSURLOC" USING EL-PARAMS, LOC-TABLE-AREA.
029200           MOVE EL-RESULT-ID    TO WS-REGION-ID.
029300           PERFORM 700-LOG-ACTION-RTN THRU 700-EXIT.
029400       230-EXIT.
029500           EXIT.
029600
029700       250-ENSURE-WARD-RTN.
029800      *  ADMIN PASS NAMES THE WARD WITH THE COUNCIL ATTACHED, BUT
029900      *  PARENTS IT UNDER THE REGION - NOT UNDER A COUNCIL LOCATION,
030000      *  WHICH THIS PASS NEVER BUILDS.  DO NOT "CORRECT" THIS.
030100           MOVE SPACES          TO WS-CAP-IN.
030200           STRING HIER-WARD DELIMITED BY SIZE
030300                  " - "     DELIMITED BY SIZE
030400                  HIER-COUNCIL DELIMITED BY SIZE
030500               INTO WS-CAP-IN.
030600           CALL "WORDCAP" USING WS-CAP-IN, WS-CAP-OUT.
030700           MOVE SPACES          TO EL-PARAMS.
030800           MOVE WS-REGION-ID    TO EL-PARENT-ID.
030900           MOVE WS-CAP-OUT      TO EL-NAME.
031000           MOVE HIER-WARD-CODE  TO EL-CODE.
031100           MOVE "Ward"          TO EL-TAG.
031200           CALL "ENSURLOC" USING EL-PARAMS, LOC-TABLE-AREA.
031300           MOVE EL-RESULT-ID    TO WS-WARD-ID.
031400           PERFORM 700-LOG-ACTION-RTN THRU 700-EXIT.
031500       250-EXIT.
031600           EXIT.
031700
031800       260-ENSURE-VILLAGE-RTN.
031900           MOVE SPACES          TO WS-CAP-IN.
032000           STRING HIER-VILLAGE DELIMITED BY SIZE
032100                  " - "        DELIMITED BY SIZE
032200                  HIER-WARD    DELIMITED BY SIZE
032300                  " - "        DELIMITED BY SIZE
032400                  HIER-COUNCIL DELIMITED BY SIZE
032500               INTO WS-CAP-IN.
032600           CALL "WORDCAP" USING WS-CAP-IN, WS-CAP-OUT.
032700           MOVE SPACES          TO EL-PARAMS.
032800           MOVE WS-WARD-ID      TO EL-PARENT-ID.
032900           MOVE WS-CAP-OUT      TO EL-NAME.
033000           MOVE HIER-VILLAGE-CODE TO EL-CODE.
033100           MOVE "Village"       TO EL-TAG.
033200           CALL "ENSURLOC" USING EL-PARAMS, LOC-TABLE-AREA.
033300           PERFORM 700-LOG-ACTION-RTN THRU 700-EXIT.
033400       260-EXIT.
033500           EXIT.
033600
033700       700-LOG-ACTION-RTN.
033800      *  A SINGLE ENSURLOC CALL CAN COME BACK WITH MORE THAN ONE
034000      *  SWITCH SET (E.G. A FOUND ENTRY CAN BE BOTH RENAMED AND
034100      *  REPARENTED IN THE SAME CALL) - LOG ONE ACTLOG RECORD PER
034200      *  SWITCH THAT IS ON.
034300           IF EL-WAS-SKIPPED                                      041995DS
034400               MOVE "SKIP"          TO ACT-TYPE                   041995DS
034500               MOVE EL-TAG          TO ACT-TAG                    041995DS
034600               MOVE EL-CODE         TO ACT-CODE                   041995DS
034700               MOVE EL-NAME         TO ACT-NAME                   041995DS
034800               MOVE EL-SKIP-REASON  TO ACT-DETAIL                 041995DS
034900               WRITE ACT-REC.                                     041995DS
035000           IF EL-WAS-CREATED
035100               MOVE "CREATE"        TO ACT-TYPE
035200               MOVE EL-TAG          TO ACT-TAG
035300               MOVE EL-CODE         TO ACT-CODE
035400               MOVE EL-NAME         TO ACT-NAME
035500               MOVE SPACES          TO ACT-DETAIL
035600               WRITE ACT-REC.
035700           IF EL-WAS-RENAMED
035800               MOVE "RENAME"        TO ACT-TYPE
035900               MOVE EL-TAG          TO ACT-TAG
036000               MOVE EL-CODE         TO ACT-CODE
036100               MOVE EL-NAME         TO ACT-NAME
036200               MOVE SPACES          TO ACT-DETAIL
036300               WRITE ACT-REC.
036400           IF EL-WAS-REPARENTED                                   021493JS
036500               MOVE "REPARENT"      TO ACT-TYPE                   021493JS
036600               MOVE EL-TAG          TO ACT-TAG                    021493JS
036700               MOVE EL-CODE         TO ACT-CODE                   021493JS
036800               MOVE EL-NAME         TO ACT-NAME                   021493JS
036900               MOVE EL-NEW-PARENT-ID TO ACT-DETAIL                021493JS
037000               WRITE ACT-REC.                                     021493JS
037100       700-EXIT.
037200           EXIT.
037300
037400       900-WRITE-MASTER-RTN.
037500           PERFORM 910-WRITE-ONE-RTN THRU 910-EXIT
037600               VARYING LOC-IDX FROM 1 BY 1
037700                   UNTIL LOC-IDX > LOC-TABLE-COUNT.
037800       900-EXIT.
037900           EXIT.
038000
038100       910-WRITE-ONE-RTN.
038200           MOVE LOCT-ID(LOC-IDX)         TO MID-LOC-ID.
038300           MOVE LOCT-NAME(LOC-IDX)       TO MID-LOC-NAME.
038400           MOVE LOCT-PARENT-ID(LOC-IDX)  TO MID-LOC-PARENT-ID.
038500           MOVE LOCT-TAG(LOC-IDX)        TO MID-LOC-TAG.
038600           MOVE LOCT-CODE(LOC-IDX)       TO MID-LOC-CODE.
038700           MOVE LOCT-CODE-TYPE(LOC-IDX)  TO MID-LOC-CODE-TYPE.
038800           MOVE LOCT-RETIRED(LOC-IDX)    TO MID-LOC-RETIRED.
038900           WRITE MID-REC.
039000       910-EXIT.
039100           EXIT.
039200
039300       999-CLEANUP-RTN.
039400           CLOSE HIER-IN, LOCMSTR-MID, ACTLOG.
039500           DISPLAY "HIRUPDT - LOCATIONS LOADED: " WS-MASTER-LOADED-CT.
039600           DISPLAY "HIRUPDT - HIERARCHY RECORDS READ: " WS-HIER-READ-CT.
039700       999-EXIT.
039800           EXIT.
039900
040000       1000-ABEND-RTN.
040100           MOVE SPACES TO EXPECTED-VAL, ACTUAL-VAL.
040200           DISPLAY "HIRUPDT ABEND - " PARA-NAME.
040300           DISPLAY "REASON - " ABEND-REASON.
040400           DIVIDE ZERO-VAL INTO ONE-VAL.
040500           STOP RUN.
