000100******************************************************************
000200*                                                                *
000300* LOCMSTR - LOCATION MASTER RECORD (LOC-REC) AND THE IN-MEMORY   *
000400*           LOCATION CACHE (LOC-TABLE-AREA) BUILT FROM IT.       *
000500*                                                                *
000600* LOC-REC IS BOTH THE PRIOR-STATE INPUT AND THE REWRITTEN OUTPUT *
000700* MASTER -- ONE RECORD PER KNOWN LOCATION.  HIRUPDT LOADS THE    *
000800* PRIOR MASTER INTO LOC-TABLE-AREA ONE TIME; FACUPDT RELOADS     *
000900* HIRUPDT'S INTERMEDIATE MASTER THE SAME WAY.  BOTH JOB STEPS    *
001000* CALL ENSURLOC AGAINST THIS SAME TABLE, WHICH IS PASSED BY      *
001100* REFERENCE SO CREATES/RENAMES/REPARENTS LAND DIRECTLY IN THE    *
001200* CALLER'S COPY -- NO VSAM, NO RANDOM KEY, JUST AN OCCURS TABLE  *
001300* SEARCHED LINEARLY BY ID AND BY CODE, PER REQ #3108.            *
001400*                                                                *
001500* LOCT-ID-NUM REDEFINES THE TABLE ENTRY'S ID AS A NUMERIC VIEW   *
001600* SO ENSURLOC CAN HAND OUT THE NEXT ZERO-PADDED SURROGATE KEY    *
001700* WITHOUT AN EDIT-PIC ROUND TRIP.                                *
001800*                                                                *
001900* Date       UserID   Description                                *
002000* ---------- -------- ------------------------------------------ *
002100* 03/14/11   JRS      ORIGINAL LOC-REC LAYOUT                     *
002200* 08/22/13   JRS      SPLIT OFF IN-MEMORY LOC-TABLE-AREA FOR THE  *
002300*                     HFR REFRESH JOBS, REQ #3108                *
002400* 11/09/16   CAL      RAISED TABLE SIZE TO 4000, REQ #4471        *
002500*                                                                *
002600******************************************************************
002700 01  LOC-REC.
002800     05  LOC-ID                  PIC X(08).
002900     05  LOC-NAME                PIC X(60).
003000     05  LOC-PARENT-ID           PIC X(08).
003100     05  LOC-TAG                 PIC X(10).
003200     05  LOC-CODE                PIC X(15).
003300     05  LOC-CODE-TYPE           PIC X(08).
003400     05  LOC-RETIRED             PIC X(01).
003500         88  LOC-IS-RETIRED          VALUE "Y".
003600         88  LOC-IS-ACTIVE           VALUE "N".
003700     05  FILLER                  PIC X(10).
003800
003900 01  LOC-TABLE-AREA.
004000     05  LOC-TABLE-COUNT         PIC 9(6) COMP.
004100     05  NEXT-LOC-ID-NUM         PIC 9(8) COMP.
004150     05  FILLER                  PIC X(06).                       110916CL
004200     05  LOC-TABLE-ENTRY OCCURS 4000 TIMES INDEXED BY LOC-IDX.
004300         10  LOCT-ID             PIC X(08).
004400         10  LOCT-ID-NUM REDEFINES LOCT-ID
004500                                 PIC 9(08).
004600         10  LOCT-NAME           PIC X(60).
004700         10  LOCT-PARENT-ID      PIC X(08).
004800         10  LOCT-TAG            PIC X(10).
004900         10  LOCT-CODE           PIC X(15).
005000         10  LOCT-CODE-TYPE      PIC X(08).
005100         10  LOCT-RETIRED        PIC X(01).
005200             88  LOCT-IS-RETIRED     VALUE "Y".
005300             88  LOCT-IS-ACTIVE      VALUE "N".
005400         10  FILLER              PIC X(10).
