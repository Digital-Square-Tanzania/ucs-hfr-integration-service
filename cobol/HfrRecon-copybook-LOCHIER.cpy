000100******************************************************************
000200*                                                                *
000300* LOCHIER - ADMIN HIERARCHY FEED RECORD (HIER-REC).              *
000400*                                                                *
000500* ONE RECORD PER COUNTRY/ZONE/REGION/WARD/VILLAGE ENTRY ON THE   *
000600* NATIONAL HEALTH FACILITY REGISTRY'S ADMINISTRATIVE-HIERARCHY   *
000700* EXTRACT.  FIELD WIDTHS SUM TO 172 BYTES -- SEE HIRUPDT'S FD    *
000800* FOR THE RECORD-LENGTH NOTE.                                    *
000900*                                                                *
001000* Date       UserID   Description                                *
001100* ---------- -------- ------------------------------------------ *
001200* 03/14/11   JRS      ORIGINAL LAYOUT FOR HFR HIERARCHY EXTRACT   *
001300* 11/09/16   CAL      ADDED HIER-VILLAGE-CODE, REQ #4471          *
001400*                                                                *
001500******************************************************************
001600 01  HIER-REC.
001700     05  HIER-COUNTRY            PIC X(20).
001800     05  HIER-ZONE               PIC X(20).
001900     05  HIER-ZONE-CODE          PIC X(10).
002000     05  HIER-REGION             PIC X(20).
002100     05  HIER-REGION-CODE        PIC X(10).
002200     05  HIER-COUNCIL            PIC X(25).
002300     05  HIER-WARD               PIC X(20).
002400     05  HIER-WARD-CODE          PIC X(12).
002500     05  HIER-VILLAGE            PIC X(20).
002600     05  HIER-VILLAGE-CODE       PIC X(15).
002700     05  FILLER                  PIC X(05).
