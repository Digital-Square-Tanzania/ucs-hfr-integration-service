000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  WORDCAP.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/14/89.
000700       DATE-COMPILED. 03/14/89.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100* WORDCAP - WORD-CASING UTILITY.                                 *
001200*                                                                *
001300* CALLED BY HIRUPDT AND FACUPDT TO BUILD THE DISPLAY NAME FOR     *
001400* EVERY LOCATION WE CREATE OR CORRECT.  TAKES ONE TEXT FIELD,     *
001500* STRIPS ANY DOUBLE QUOTES THE EXTRACT FILE CARRIED ALONG,        *
001600* SPLITS IT ON RUNS OF WHITESPACE, AND TITLE-CASES EACH WORD --   *
001700* EXCEPT A WORD OF TWO CHARACTERS OR LESS, WHICH IS LEFT FULLY    *
001800* UPPERCASE (SO "TC" STAYS "TC", NOT "Tc") -- THEN REJOINS THE    *
001900* WORDS WITH SINGLE SPACES.  A BLANK INPUT COMES BACK BLANK.      *
002000*                                                                *
002100* Date       UserID   Description                                *
002200* ---------- -------- ------------------------------------------ *
002300* 03/14/89   JRS      ORIGINAL SUBROUTINE FOR HFR REFRESH JOBS     *
002400* 09/02/90   JRS      FIXED WORDS ENDING EXACTLY AT 30 CHARS       *
002500*                     OVERRUNNING THE WORD TABLE                  *
002600* 05/11/92   DWS      QUOTE-STRIPPING ADDED PER HFR EXTRACT REQ    *
002700* 01/18/94   DWS      RAISED WORD TABLE FROM 12 TO 20 ENTRIES      *
002800* 07/06/98   MPK      Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,  *
002900*                     NO CHANGE REQUIRED                          *
003000* 02/23/01   CAL      CLARIFIED COMMENTS, NO LOGIC CHANGE          *
003050* 08/03/17   CAL      WIDENED WORK/RESULT/LINKAGE FIELDS FROM 60   *
003060*                     TO 75 -- HIR/FAC VILLAGE NAME BUILD WAS      *
003070*                     TRUNCATING COUNCIL NAME, REQ #4528           *
003100*                                                                *
003200******************************************************************
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500       SOURCE-COMPUTER. IBM-390.
003600       OBJECT-COMPUTER. IBM-390.
003700       SPECIAL-NAMES.
003800           UPSI-0 ON STATUS IS WC-TRACE-SWITCH-ON.
003900
004000       DATA DIVISION.
004100       WORKING-STORAGE SECTION.
004200
004300       01  WC-WORK-AREA.
004400           05  WC-WORK-TEXT            PIC X(75).                 080317CL
004500           05  WC-WORK-CHARS REDEFINES WC-WORK-TEXT               080317CL
004600                                       PIC X(01) OCCURS 75 TIMES. 080317CL
004700           05  WC-WORD-COUNT           PIC 9(02) COMP.
004800           05  WC-ANY-WORD-SW          PIC X(01) VALUE "N".
004900               88  WC-SOME-WORD-WRITTEN     VALUE "Y".
005000           05  WC-OUT-PTR              PIC 9(02) COMP.
005100           05  WC-WI                   PIC 9(02) COMP.
005200           05  WC-CI                   PIC 9(02) COMP.
005300           05  FILLER                  PIC X(05).
005400
005500       01  WC-WORD-AREA.
005600           05  WC-WORD-TABLE OCCURS 20 TIMES INDEXED BY WC-WX.
005700               10  WC-WORD             PIC X(30).
005800               10  WC-WORD-CHARS REDEFINES WC-WORD
005900                                       PIC X(01) OCCURS 30 TIMES.
005950               10  WC-WORD-LEN         PIC 9(02) COMP.
005960               10  FILLER              PIC X(03).
006100
006200       01  WC-RESULT-AREA.
006300           05  WC-RESULT-TEXT          PIC X(75).                 080317CL
006400           05  WC-RESULT-CHARS REDEFINES WC-RESULT-TEXT           080317CL
006500                                       PIC X(01) OCCURS 75 TIMES. 080317CL
006600           05  FILLER                  PIC X(05).
006700
006800       LINKAGE SECTION.
006900       01  WC-INPUT-TEXT               PIC X(75).                 080317CL
007000       01  WC-OUTPUT-TEXT               PIC X(75).                080317CL
007100
007200       PROCEDURE DIVISION USING WC-INPUT-TEXT, WC-OUTPUT-TEXT.
007300       000-MAIN-RTN.
007400           MOVE SPACES TO WC-OUTPUT-TEXT.
007500           IF WC-INPUT-TEXT = SPACES
007600               GOBACK.
007700
007800           MOVE SPACES     TO WC-WORK-TEXT, WC-RESULT-TEXT.
007900           MOVE WC-INPUT-TEXT TO WC-WORK-TEXT.
008000           INSPECT WC-WORK-TEXT REPLACING ALL '"' BY SPACE.       051192DS
008100
008200           MOVE ZERO TO WC-WORD-COUNT.
008300           PERFORM 100-SPLIT-WORDS THRU 100-EXIT.
008400
008500           MOVE "N" TO WC-ANY-WORD-SW.
008600           MOVE 1   TO WC-OUT-PTR.
008700           PERFORM 200-PROCESS-ONE-WORD THRU 200-EXIT
008800               VARYING WC-WI FROM 1 BY 1
008900                   UNTIL WC-WI > WC-WORD-COUNT.
009000
009100           MOVE WC-RESULT-TEXT TO WC-OUTPUT-TEXT.
009200           GOBACK.
009300
009400       100-SPLIT-WORDS.
009500      *  RUNS OF BLANKS COLLAPSE TO ONE DELIMITER, SO A LEADING OR
009600      *  TRAILING RUN LEAVES AN EMPTY ENTRY -- 200-PROCESS-ONE-WORD
009700      *  SKIPS THOSE BY LENGTH, SO WE DON'T FILTER THEM HERE.
009800           UNSTRING WC-WORK-TEXT DELIMITED BY ALL SPACE
009900               INTO WC-WORD(01), WC-WORD(02), WC-WORD(03),
010000                    WC-WORD(04), WC-WORD(05), WC-WORD(06),
010100                    WC-WORD(07), WC-WORD(08), WC-WORD(09),
010200                    WC-WORD(10), WC-WORD(11), WC-WORD(12),
010300                    WC-WORD(13), WC-WORD(14), WC-WORD(15),
010400                    WC-WORD(16), WC-WORD(17), WC-WORD(18),
010500                    WC-WORD(19), WC-WORD(20)
010600               TALLYING IN WC-WORD-COUNT
010700           END-UNSTRING.
010800       100-EXIT.
010900           EXIT.
011000
011100       200-PROCESS-ONE-WORD.
011200           PERFORM 205-SCAN-WORD-LEN THRU 205-EXIT
011300               VARYING WC-CI FROM 30 BY -1
011400                   UNTIL WC-CI = 0
011500                      OR WC-WORD-CHARS(WC-WI, WC-CI) NOT = SPACE.
011600           MOVE WC-CI TO WC-WORD-LEN(WC-WI).
011700
011800           IF WC-WORD-LEN(WC-WI) = ZERO
011900               GO TO 200-EXIT.
012000
012100           IF WC-WORD-LEN(WC-WI) NOT > 2
012200               PERFORM 210-UPPER-WHOLE-WORD THRU 210-EXIT
012300           ELSE
012400               PERFORM 220-CAP-FIRST-LETTER THRU 220-EXIT.
012500
012600           IF WC-SOME-WORD-WRITTEN
012700               STRING SPACE DELIMITED BY SIZE
012800                   INTO WC-RESULT-TEXT
012900                   WITH POINTER WC-OUT-PTR
013000               END-STRING.
013100
013200           STRING WC-WORD(WC-WI)(1:WC-WORD-LEN(WC-WI))
013300                       DELIMITED BY SIZE
013400               INTO WC-RESULT-TEXT
013500               WITH POINTER WC-OUT-PTR
013600           END-STRING.
013700           MOVE "Y" TO WC-ANY-WORD-SW.
013800       200-EXIT.
013900           EXIT.
014000
014100       205-SCAN-WORD-LEN.
014200      *  EMPTY PERFORM BODY -- THE VARYING CLAUSE DOES ALL THE WORK,
014300      *  WALKING BACKWARD FROM COLUMN 30 UNTIL A NON-BLANK IS HIT.
014400           CONTINUE.
014500       205-EXIT.
014600           EXIT.
014700
014800       210-UPPER-WHOLE-WORD.
014900           PERFORM 211-UPPER-ONE-CHAR THRU 211-EXIT
015000               VARYING WC-CI FROM 1 BY 1
015100                   UNTIL WC-CI > WC-WORD-LEN(WC-WI).
015200       210-EXIT.
015300           EXIT.
015400
015500       211-UPPER-ONE-CHAR.
015600           INSPECT WC-WORD-CHARS(WC-WI, WC-CI) CONVERTING
015700               "abcdefghijklmnopqrstuvwxyz"
015800               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015900       211-EXIT.
016000           EXIT.
016100
016200       220-CAP-FIRST-LETTER.
016300           INSPECT WC-WORD-CHARS(WC-WI, 1) CONVERTING
016400               "abcdefghijklmnopqrstuvwxyz"
016500               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016600           PERFORM 221-LOWER-ONE-CHAR THRU 221-EXIT
016700               VARYING WC-CI FROM 2 BY 1
016800                   UNTIL WC-CI > WC-WORD-LEN(WC-WI).
016900       220-EXIT.
017000           EXIT.
017100
017200       221-LOWER-ONE-CHAR.
017300           INSPECT WC-WORD-CHARS(WC-WI, WC-CI) CONVERTING
017400               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
017500               TO "abcdefghijklmnopqrstuvwxyz".
017600       221-EXIT.
017700           EXIT.
