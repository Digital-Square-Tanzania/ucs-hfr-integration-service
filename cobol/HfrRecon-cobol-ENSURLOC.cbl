000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  ENSURLOC.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 08/22/91.
000700       DATE-COMPILED. 08/22/91.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100* ENSURLOC - SHARED CREATE-OR-CORRECT RULE FOR THE LOCATION       *
001200*             MASTER.  CALLED ONCE PER HIERARCHY LEVEL FROM BOTH  *
001300*             HIRUPDT (ADMIN HIERARCHY PASS) AND FACUPDT          *
001400*             (FACILITY PASS) AGAINST THE SAME LOC-TABLE-AREA,    *
001500*             WHICH IS PASSED BY REFERENCE SO EVERY CALLER SEES   *
001600*             EVERY OTHER CALLER'S CREATES AND CORRECTIONS.       *
001700*                                                                *
001800* GIVEN A PARENT ID, A DESIRED NAME, A CODE, AND A LEVEL TAG:      *
001900*   - A MISSING (BLANK) CODE IS SKIPPED OUTRIGHT.                  *
002000*   - THE CODE IS LOOKED UP CASE-INSENSITIVELY.  IF FOUND, THE     *
002100*     EXISTING ENTRY IS RENAMED AND/OR REPARENTED AS NEEDED.       *
002200*   - IF NOT FOUND AND NO PARENT WAS GIVEN, ONLY THE "REGION"      *
002300*     LEVEL MAY STILL BE CREATED; EVERY OTHER LEVEL IS SKIPPED.    *
002400*     (THIS IS WHY A COUNTRY NEVER GETS CREATED BY THIS PROGRAM -  *
002500*     THE ADMIN PASS CALLS COUNTRY WITH NO PARENT AND TAG          *
002600*     "COUNTRY", NOT "REGION" -- A PRIOR-LOADED MASTER RECORD IS   *
002700*     THE ONLY WAY A COUNTRY ENTRY EVER EXISTS.  DO NOT "FIX"      *
002800*     THIS WITHOUT CHECKING WITH THE HFR DATA STEWARDS FIRST.)     *
002900*   - OTHERWISE A NEW ENTRY IS BUILT, ASSIGNED THE NEXT SURROGATE  *
003000*     KEY, AND ADDED TO THE TABLE.                                 *
003100*                                                                 *
003200* THE CALLER READS EL-SKIPPED-SW/EL-CREATED-SW/EL-RENAMED-SW/      *
003300* EL-REPARENTED-SW TO DECIDE WHAT (IF ANYTHING) TO WRITE TO        *
003400* ACTLOG -- THIS PROGRAM DOES NO FILE I/O OF ITS OWN.              *
003500*                                                                 *
003600* Date       UserID   Description                                *
003700* ---------- -------- ------------------------------------------ *
003800* 08/22/91   JRS      ORIGINAL SUBROUTINE, REQ #3108               *
003900* 02/14/93   JRS      ADDED REPARENT CASE - ORIGINAL RELEASE ONLY  *
004000*                     HANDLED RENAME                              *
004100* 04/19/95   DWS      CASE-INSENSITIVE CODE AND NAME COMPARE       *
004200*                     (PRODUCTION FEEDS MIX UPPER/LOWER CASE)      *
004300* 03/02/98   MPK      Y2K REVIEW - SURROGATE KEY IS A SEQUENCE     *
004400*                     NUMBER, NOT A DATE; NO CHANGE REQUIRED       *
004500* 11/09/16   CAL      RAISED LOC-TABLE-AREA TO 4000 ENTRIES, SEE   *
004600*                     COPYBOOK LOCMSTR, REQ #4471                 *
004700*                                                                 *
004800******************************************************************
004900       ENVIRONMENT DIVISION.
005000       CONFIGURATION SECTION.
005100       SOURCE-COMPUTER. IBM-390.
005200       OBJECT-COMPUTER. IBM-390.
005300       SPECIAL-NAMES.
005400           UPSI-0 ON STATUS IS EL-TRACE-SWITCH-ON.
005500
005600       DATA DIVISION.
005700       WORKING-STORAGE SECTION.
005800
005900       01  WK-COMPARE-AREA.
006000           05  WK-CODE-UC              PIC X(15).
006050           05  WK-CODE-UC-CHARS REDEFINES WK-CODE-UC
006060                                       PIC X(01) OCCURS 15 TIMES.
006100           05  WK-TABLE-CODE-UC        PIC X(15).
006200           05  WK-NEW-NAME-UC          PIC X(60).
006300           05  WK-OLD-NAME-UC          PIC X(60).
006400           05  WK-TAG-UC               PIC X(10).
006500           05  EL-FOUND-SW             PIC X(01).
006600               88  EL-FOUND                VALUE "Y".
006700           05  EL-FX                   PIC 9(06) COMP.
006800           05  FILLER                  PIC X(05).
006900
007000       01  WK-STAGE-ENTRY.
007100           05  WK-STAGE-ID             PIC X(08).
007200           05  WK-STAGE-ID-NUM REDEFINES WK-STAGE-ID
007300                                       PIC 9(08).
007400           05  WK-STAGE-NAME           PIC X(60).
007500           05  WK-STAGE-PARENT-ID      PIC X(08).
007510           05  WK-STAGE-PARENT-ID-NUM REDEFINES
007520               WK-STAGE-PARENT-ID      PIC 9(08).
007600           05  WK-STAGE-TAG            PIC X(10).
007700           05  WK-STAGE-CODE           PIC X(15).
007800           05  WK-STAGE-CODE-TYPE      PIC X(08).
007900           05  WK-STAGE-RETIRED        PIC X(01).
008000           05  FILLER                  PIC X(10).
008100
008200       LINKAGE SECTION.
008300       COPY ENSPARMS.
008400
008500       COPY LOCMSTR.
010500
010600       PROCEDURE DIVISION USING EL-PARAMS, LOC-TABLE-AREA.
010700       000-MAIN-RTN.
010800           MOVE SPACES TO EL-RESULT-ID, EL-SKIP-REASON,
010900                          EL-NEW-PARENT-ID.
011000           MOVE "N" TO EL-SKIPPED-SW, EL-CREATED-SW,
011100                       EL-RENAMED-SW, EL-REPARENTED-SW.
011200
011300           IF EL-CODE = SPACES
011400               MOVE "Y" TO EL-SKIPPED-SW
011500               MOVE "MISSING CODE" TO EL-SKIP-REASON
011600               GOBACK.
011700
011800           PERFORM 100-SEARCH-BY-CODE THRU 100-EXIT.
011900
012000           IF EL-FOUND
012100               PERFORM 200-APPLY-RENAME THRU 200-EXIT             021493JS
012200               PERFORM 300-APPLY-REPARENT THRU 300-EXIT           021493JS
012300               MOVE LOCT-ID(EL-FX) TO EL-RESULT-ID
012400           ELSE
012500               PERFORM 400-NOT-FOUND-RTN THRU 400-EXIT.
012600
012700           GOBACK.
012800
012900       100-SEARCH-BY-CODE.
013000           MOVE "N"     TO EL-FOUND-SW.
013100           MOVE ZERO    TO EL-FX.
013200           MOVE EL-CODE TO WK-CODE-UC.                            041995DS
013300           INSPECT WK-CODE-UC CONVERTING                          041995DS
013400               "abcdefghijklmnopqrstuvwxyz"                       041995DS
013500               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                   041995DS
013600           PERFORM 110-SCAN-ONE-ENTRY THRU 110-EXIT
013700               VARYING LOC-IDX FROM 1 BY 1
013800                   UNTIL LOC-IDX > LOC-TABLE-COUNT
013900                      OR EL-FOUND.
014000       100-EXIT.
014100           EXIT.
014200
014300       110-SCAN-ONE-ENTRY.
014400           MOVE LOCT-CODE(LOC-IDX) TO WK-TABLE-CODE-UC.           041995DS
014500           INSPECT WK-TABLE-CODE-UC CONVERTING                    041995DS
014600               "abcdefghijklmnopqrstuvwxyz"                       041995DS
014700               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                   041995DS
014800           IF WK-TABLE-CODE-UC = WK-CODE-UC
014900               MOVE "Y" TO EL-FOUND-SW
015000               SET EL-FX TO LOC-IDX.
015100       110-EXIT.
015200           EXIT.
015300
015400       200-APPLY-RENAME.
015500           IF EL-NAME = SPACES
015600               GO TO 200-EXIT.
015700           MOVE EL-NAME         TO WK-NEW-NAME-UC.                041995DS
015800           INSPECT WK-NEW-NAME-UC CONVERTING                      041995DS
015900               "abcdefghijklmnopqrstuvwxyz"                       041995DS
016000               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                   041995DS
016100           MOVE LOCT-NAME(EL-FX) TO WK-OLD-NAME-UC.               041995DS
016200           INSPECT WK-OLD-NAME-UC CONVERTING                      041995DS
016300               "abcdefghijklmnopqrstuvwxyz"                       041995DS
016400               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                   041995DS
016500           IF WK-NEW-NAME-UC = WK-OLD-NAME-UC
016600               GO TO 200-EXIT.
016700           MOVE EL-NAME TO LOCT-NAME(EL-FX).
016800           MOVE "Y"    TO EL-RENAMED-SW.
016900       200-EXIT.
017000           EXIT.
017100
017200       300-APPLY-REPARENT.
017300           IF EL-PARENT-ID = SPACES
017400               GO TO 300-EXIT.
017500           IF LOCT-PARENT-ID(EL-FX) = SPACES
017600               PERFORM 310-SET-NEW-PARENT THRU 310-EXIT
017700               GO TO 300-EXIT.
017800           IF EL-PARENT-ID NOT = LOCT-PARENT-ID(EL-FX)
017900               PERFORM 310-SET-NEW-PARENT THRU 310-EXIT.
018000       300-EXIT.
018100           EXIT.
018200
018300       310-SET-NEW-PARENT.                                        021493JS
018400           MOVE EL-PARENT-ID TO LOCT-PARENT-ID(EL-FX).            021493JS
018500           MOVE EL-PARENT-ID TO EL-NEW-PARENT-ID.                 021493JS
018600           MOVE "Y"          TO EL-REPARENTED-SW.                 021493JS
018700       310-EXIT.
018800           EXIT.
018900
019000       400-NOT-FOUND-RTN.
019100           IF EL-PARENT-ID NOT = SPACES
019200               PERFORM 410-CREATE-NEW-LOCATION THRU 410-EXIT
019300               GO TO 400-EXIT.
019400           MOVE EL-TAG TO WK-TAG-UC.
019500           INSPECT WK-TAG-UC CONVERTING
019600               "abcdefghijklmnopqrstuvwxyz"
019700               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019800           IF WK-TAG-UC NOT = "REGION    "
019900               MOVE "Y" TO EL-SKIPPED-SW
020000               MOVE "NO PARENT GIVEN" TO EL-SKIP-REASON
020100               GO TO 400-EXIT.
020200           PERFORM 410-CREATE-NEW-LOCATION THRU 410-EXIT.
020300       400-EXIT.
020400           EXIT.
020500
020600       410-CREATE-NEW-LOCATION.
020700           MOVE SPACES TO WK-STAGE-ENTRY.
020800           ADD 1 TO NEXT-LOC-ID-NUM.
020900           MOVE NEXT-LOC-ID-NUM TO WK-STAGE-ID-NUM.
021000           MOVE EL-NAME         TO WK-STAGE-NAME.
021100           MOVE EL-PARENT-ID    TO WK-STAGE-PARENT-ID.
021200           MOVE EL-TAG          TO WK-STAGE-TAG.
021300           MOVE EL-CODE         TO WK-STAGE-CODE.
021400           MOVE "N"             TO WK-STAGE-RETIRED.
021500           PERFORM 420-SET-CODE-TYPE THRU 420-EXIT.
021600
021700           ADD 1 TO LOC-TABLE-COUNT.
021800           SET LOC-IDX TO LOC-TABLE-COUNT.
021900           MOVE WK-STAGE-ID          TO LOCT-ID(LOC-IDX).
022000           MOVE WK-STAGE-NAME        TO LOCT-NAME(LOC-IDX).
022100           MOVE WK-STAGE-PARENT-ID   TO LOCT-PARENT-ID(LOC-IDX).
022200           MOVE WK-STAGE-TAG         TO LOCT-TAG(LOC-IDX).
022300           MOVE WK-STAGE-CODE        TO LOCT-CODE(LOC-IDX).
022400           MOVE WK-STAGE-CODE-TYPE   TO LOCT-CODE-TYPE(LOC-IDX).
022500           MOVE WK-STAGE-RETIRED     TO LOCT-RETIRED(LOC-IDX).
022600           MOVE WK-STAGE-ID          TO EL-RESULT-ID.
022700           MOVE "Y"                 TO EL-CREATED-SW.
022800       410-EXIT.
022900           EXIT.
023000
023100       420-SET-CODE-TYPE.
023200           MOVE EL-TAG TO WK-TAG-UC.
023300           INSPECT WK-TAG-UC CONVERTING
023400               "abcdefghijklmnopqrstuvwxyz"
023500               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
023600           IF WK-TAG-UC = "FACILITY  "
023700               MOVE "HFRCODE" TO WK-STAGE-CODE-TYPE
023800           ELSE
023900               MOVE "CODE"    TO WK-STAGE-CODE-TYPE.
024000       420-EXIT.
024100           EXIT.
